000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKEXP.
000400 AUTHOR. R TIERNAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKEXP IS THE LOGISTIC TRANSFORM SUBROUTINE FOR THE MERIDIAN
001300*    RISK SCORE SUITE.  CALLED BY RSKCALC ONCE PER RISK MODEL
001400*    AFTER THE MODEL-TERM SUMMANDS HAVE ALL BEEN ACCUMULATED.
001500*    INPUT IS THE ACCUMULATED LOGIT SUM (RE-LOGIT-SUM).  OUTPUT
001600*    IS THE PROBABILITY RE-PROBABILITY = EXP(SUM) / (1+EXP(SUM)).
001700*
001800*    THIS SHOP'S COMPILER HAS NO EXP FUNCTION IN THE 74 STANDARD
001900*    SUBSET WE ARE LICENSED FOR, SO THE RAISE-TO-THE-E STEP IS
002000*    DONE BY HAND - A MACLAURIN SERIES ON THE SUM AFTER IT HAS
002100*    BEEN SCALED DOWN BY 64, FOLLOWED BY SQUARING THE PARTIAL
002200*    RESULT BACK UP 6 TIMES (64 = 2**6).  THIS KEEPS THE SERIES
002300*    SHORT AND WELL BEHAVED FOR THE SUM RANGES A LOGISTIC RISK
002400*    MODEL ACTUALLY PRODUCES (ROUGHLY -20 TO +20).  A SUM
002500*    OUTSIDE THAT RANGE WILL STILL COMPUTE BUT LOSES PRECISION -
002600*    NO RISK MODEL SHIPPED TO DATE HAS COME CLOSE TO IT.
002700*----------------------------------------------------------------
002800*CHANGE LOG
002900*DATE      BY   TICKET     DESCRIPTION
003000*--------  ---  ---------  ------------------------------------
003100*03/14/91  RT   INIT       ORIGINAL CODING - SERIES/SQUARE METHOD.
003200*09/02/92  AK   CR-1077    WIDENED WS-EXP-OF-X TO S9(9)V9(9) - A
003300*                         DISABILITY MODEL SUMMED TO +18 AND
003400*                         OVERFLOWED THE OLD S9(7)V9(7) FIELD.
003500*11/18/94  MM   CR-1140    RAISED SERIES ITERATION CAP FROM 20 TO
003600*                         30 - SLOW CONVERGENCE NEAR SUM = +/-20.
003700*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
003800*                         FIELDS.  NO CHANGE REQUIRED. SIGNED OFF.
003900*06/21/02  DP   CR-1288    ADDED RE-RETURN-CODE 4 WHEN THE SERIES
004000*                         FAILS TO CONVERGE INSIDE THE CAP SO
004100*                         RSKCALC CAN FLAG THE RUN SUMMARY.
004200*04/09/08  RT   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
004300*                         THE OLD SCORING BATCH WAS RETIRED.
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-REDUCED-X                PIC S9(03)V9(09) COMP-3.
005700     05  WS-TERM                     PIC S9(09)V9(09) COMP-3.
005800     05  WS-SERIES-SUM               PIC S9(09)V9(09) COMP-3.
005900     05  WS-SERIES-SUM-ALT REDEFINES WS-SERIES-SUM
006000                                      PIC S9(11)V9(07) COMP-3.
006100     05  WS-EXP-OF-X                 PIC S9(09)V9(09) COMP-3.
006200     05  WS-EXP-OF-X-ALT REDEFINES WS-EXP-OF-X
006300                                      PIC S9(13)V9(05) COMP-3.
006400     05  FILLER                     PIC X(04).
006500
006600 01  WS-CONVERGENCE-TEST.
006700     05  WS-TEST-TERM               PIC S9(09)V9(09) COMP-3.
006800     05  WS-TEST-TERM-DIGITS REDEFINES WS-TEST-TERM
006900                                      PIC S9(18) COMP-3.
007000     05  FILLER                     PIC X(04).
007100
007200 01  WS-CONTROL-FIELDS.
007300     05  WS-TERM-INDEX              PIC S9(04) COMP.
007400     05  WS-SQUARE-INDEX            PIC S9(04) COMP.
007500     05  WS-MAX-ITERATIONS          PIC S9(04) COMP VALUE +30.
007600     05  WS-SQUARE-PASSES           PIC S9(04) COMP VALUE +6.
007700     05  WS-SCALE-FACTOR            PIC S9(04) COMP VALUE +64.
007800     05  FILLER                     PIC X(06).
007900
008000 01  WS-SWITCHES.
008100     05  WS-CONVERGED-SW            PIC X(01) VALUE SPACE.
008200         88  SERIES-CONVERGED           VALUE "Y".
008300     05  FILLER                     PIC X(09).
008400
008500 LINKAGE SECTION.
008600 01  RSKEXP-PARM.
008700     05  RE-LOGIT-SUM               PIC S9(05)V9(06).
008800     05  RE-PROBABILITY             PIC S9(01)V9(06).
008900     05  RE-RETURN-CODE             PIC S9(04) COMP.
009000     05  FILLER                     PIC X(06).
009100
009200 PROCEDURE DIVISION USING RSKEXP-PARM.
009300 000-HOUSEKEEPING.
009400     MOVE ZERO TO RE-RETURN-CODE, WS-TERM-INDEX, WS-SQUARE-INDEX.
009500     MOVE SPACE TO WS-CONVERGED-SW.
009600     COMPUTE WS-REDUCED-X ROUNDED =
009700         RE-LOGIT-SUM / WS-SCALE-FACTOR.
009800     MOVE 1 TO WS-SERIES-SUM.
009900     MOVE 1 TO WS-TERM.
010000 000-EXIT.
010100     EXIT.
010200
010300 100-MAINLINE.
010400     PERFORM 150-ADD-SERIES-TERM THRU 150-EXIT
010500         VARYING WS-TERM-INDEX FROM 1 BY 1
010600         UNTIL SERIES-CONVERGED
010700            OR WS-TERM-INDEX > WS-MAX-ITERATIONS.
010800     IF NOT SERIES-CONVERGED                                      062102DP
010900         MOVE +4 TO RE-RETURN-CODE.
011000
011100     PERFORM 250-SQUARE-ONE-TIME THRU 250-EXIT
011200         VARYING WS-SQUARE-INDEX FROM 1 BY 1
011300         UNTIL WS-SQUARE-INDEX > WS-SQUARE-PASSES.
011400
011500     PERFORM 300-LOGISTIC-TRANSFORM THRU 300-EXIT.
011600     GOBACK.
011700 100-EXIT.
011800     EXIT.
011900
012000*    150-ADD-SERIES-TERM BUILDS THE MACLAURIN SERIES FOR
012100*    E**WS-REDUCED-X ONE TERM AT A TIME - TERM(N) = TERM(N-1)
012200*    TIMES X OVER N - SO NO FACTORIAL OR POWER FUNCTION IS EVER
012300*    NEEDED.  THE SERIES IS CALLED CONVERGED WHEN A TERM DROPS
012400*    BELOW ONE MILLIONTH.
012500 150-ADD-SERIES-TERM.
012600     COMPUTE WS-TERM ROUNDED =
012700         WS-TERM * WS-REDUCED-X / WS-TERM-INDEX.
012800     ADD WS-TERM TO WS-SERIES-SUM.
012900*    WS-TEST-TERM HOLDS THE LATEST TERM SO THE CONVERGENCE TEST
013000*    BELOW CAN NEGATE IT WITHOUT DISTURBING THE RUNNING SERIES.
013100     MOVE WS-TERM TO WS-TEST-TERM.
013200     IF WS-TEST-TERM < ZERO
013300         MULTIPLY -1 BY WS-TEST-TERM.
013400     IF WS-TEST-TERM < 0.000001
013500         MOVE "Y" TO WS-CONVERGED-SW.
013600 150-EXIT.
013700     EXIT.
013800
013900*    250-SQUARE-ONE-TIME SQUARES THE PARTIAL SERIES RESULT BACK
014000*    UP THE SIX SCALE-FACTOR DOUBLINGS TO RECOVER E**LOGIT-SUM
014100*    FROM E**(LOGIT-SUM/64).
014200 250-SQUARE-ONE-TIME.
014300     IF WS-SQUARE-INDEX = 1
014400         MOVE WS-SERIES-SUM TO WS-EXP-OF-X.
014500     COMPUTE WS-EXP-OF-X ROUNDED =
014600         WS-EXP-OF-X * WS-EXP-OF-X.
014700 250-EXIT.
014800     EXIT.
014900
015000 300-LOGISTIC-TRANSFORM.
015100     COMPUTE RE-PROBABILITY ROUNDED =
015200         WS-EXP-OF-X / (1 + WS-EXP-OF-X).
015300 300-EXIT.
015400     EXIT.

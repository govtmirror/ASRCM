000100000100******************************************************************
000200000200*    SGNRSLT  -  SIGNED-RESULT AUDIT OUTPUT RECORD
000300000300*    ONE IMMUTABLE ROW PER SIGNED CALCULATION - SEE RSKSIGN.
000400000400*    OUTCOME TABLE HOLDS UP TO SR-MAX-OUTCOMES RISK MODEL RESULTS
000500000500*    FOR THE ONE SIGNED CALCULATION (SR-MAX-OUTCOMES IS A 77-LEVEL
000600000600*    IN RSKSIGN WORKING-STORAGE - KEEP THE TWO IN STEP IF THE
000700000700*    OUTCOME TABLE IS EVER RESIZED).  NEVER REWRITTEN OR DELETED
000800000800*    ONCE WRITTEN.
000900000900******************************************************************
001000001000 01  SGNRSLT-REC.
001100001100     05  SR-ID                       PIC 9(09).
001200001200     05  SR-PATIENT-DFN              PIC 9(09).
001300001300     05  SR-CPT-CODE                 PIC X(05).
001400001400     05  SR-START-TIMESTAMP.
001500001500         10  SR-START-DTE            PIC 9(08).
001600001600         10  SR-START-TME            PIC 9(06).
001700001700     05  SR-SIGNATURE-TIMESTAMP.
001800001800         10  SR-SIGN-DTE             PIC 9(08).
001900001900         10  SR-SIGN-TME             PIC 9(06).
002000002000     05  SR-SECONDS-TO-SIGN          PIC 9(09).
002100002100     05  SR-INPUT-COUNT              PIC 9(03).
002200002200     05  SR-OUTCOME-COUNT            PIC 9(02).
002300002300     05  SR-OUTCOME-TBL OCCURS 10 TIMES.
002400002400         10  SR-OUTCOME-MODEL-NAME   PIC X(80).
002500002500         10  SR-OUTCOME-VALUE        PIC S9(01)V9(6).
002600002600     05  FILLER                      PIC X(06).

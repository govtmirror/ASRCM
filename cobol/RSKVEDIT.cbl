000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKVEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/91.
000700 DATE-COMPILED. 02/06/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKVEDIT EDITS THE DAILY CALC-INPUT BATCH BEFORE RSKCALC
001300*    EVER SEES IT.  ONE RECORD PER SUPPLIED VALUE FOR ONE RISK
001400*    CALCULATION RUN.  BAD RECORDS GO TO CIVERR WITH A REASON
001500*    MESSAGE; GOOD RECORDS GO TO CIVGOOD FOR RSKCALC TO READ.
001600*
001700*    THE VARIABLE AND PROCEDURE CATALOGUES ARE LINE-SEQUENTIAL
001800*    FILES, NOT VSAM, SO THEY ARE SLURPED WHOLE INTO THE TWO
001900*    TABLES BELOW AT 050/060-LOAD TIME AND SEARCHED FROM THERE -
002000*    THERE IS NO RANDOM READ AVAILABLE ON THIS SHOP'S COPY OF
002100*    EITHER FILE.
002200*
002300*    THE PROCEDURE CATALOGUE'S OWN HOUSEKEEPING RULES (CPT
002400*    CODE PRESENT, DESCRIPTIONS NOT BLANK) ARE ALSO CHECKED
002500*    WHILE THE TABLE IS BEING LOADED AT 060 - A BAD PROCEDURE
002600*    MASTER ROW IS A CONFIGURATION ERROR, NOT A DAILY-INPUT
002700*    ERROR, SO IT ABENDS THE JOB RATHER THAN GOING TO CIVERR.
002800*----------------------------------------------------------------
002900*CHANGE LOG
003000*DATE      BY   TICKET     DESCRIPTION
003100*--------  ---  ---------  ------------------------------------
003200*02/06/91  JS   INIT       ORIGINAL CODING.
003300*04/14/93  AK   CR-1091    ADDED THE UPPER/LOWER-INCLUSIVE FLAGS -
003400*                         ALL RANGE EDITS WERE WRONGLY TREATED
003500*                         AS INCLUSIVE ON BOTH ENDS.
003600*09/09/95  MM   CR-1163    CLAMP VARMSTR BOUNDS TO +/- 1 TRILLION
003700*                         ON LOAD - A BAD DATA-ENTRY ROW HAD AN
003800*                         UNBOUNDED UPPER LIMIT AND EVERY VALUE
003900*                         IN THE RUN PASSED THE EDIT.
004000*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
004100*                         FIELDS OF ITS OWN (WS-DATE IS DISPLAY
004200*                         ONLY).  NO CHANGE REQUIRED. SIGNED OFF.
004300*06/21/02  DP   CR-1290    PROCEDURE CATALOGUE ROWS NOW CHECKED
004400*                         ON LOAD - SHORT/LONG DESC AND CPT CODE
004500*                         MUST NOT BE BLANK.
004600*04/09/08  JS   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
004700*                         THE OLD DAILY EDIT JOB WAS RETIRED.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT CIVIN
006300     ASSIGN TO UT-S-CIVIN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS CIVIN-STATUS.
006600
006700     SELECT CIVGOOD
006800     ASSIGN TO UT-S-CIVGOOD
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS CIVGOOD-STATUS.
007100
007200     SELECT CIVERR
007300     ASSIGN TO UT-S-CIVERR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS CIVERR-STATUS.
007600
007700     SELECT VARMSTR
007800     ASSIGN TO UT-S-VARMSTR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS VARMSTR-STATUS.
008100
008200     SELECT PROCMSTR
008300     ASSIGN TO UT-S-PROCMSTR
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS PROCMSTR-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                      PIC X(130).
009600
009700*    ONE ROW PER SUPPLIED CALC-INPUT-VALUE FOR ONE CALCULATION
009800*    RUN - SEE CALCIVAL COPY MEMBER FOR THE FIELD LAYOUT.
009900 FD  CIVIN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 189 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CIVIN-REC-DATA.
010500 01  CIVIN-REC-DATA                  PIC X(189).
010600
010700 FD  CIVGOOD
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 189 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS CIVGOOD-REC-DATA.
011300 01  CIVGOOD-REC-DATA                PIC X(189).
011400
011500*    ERR-MSG CARRIES THE REASON THE RECORD WAS REJECTED; THE
011600*    REST OF THE RECORD IS THE ORIGINAL CIVIN ROW UNCHANGED,
011700*    SO A HUMAN CAN SEE WHAT WAS WRONG WITH IT.
011800 FD  CIVERR
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 230 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS CIVERR-REC-DATA.
012400 01  CIVERR-REC-DATA.
012500     05  CVE-ERR-MSG                 PIC X(40).
012600     05  CVE-REST-OF-REC             PIC X(189).
012700     05  FILLER                      PIC X(01).
012800
012900 FD  VARMSTR
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 200 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS VARMSTR-REC.
013500 COPY VARMSTR.
013600
013700 FD  PROCMSTR
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 300 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS PROCMSTR-REC.
014300 COPY PROCMSTR.
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  CIVIN-STATUS                PIC X(02).
014800         88  NO-MORE-CIVIN               VALUE "10".
014900     05  CIVGOOD-STATUS              PIC X(02).
015000     05  CIVERR-STATUS               PIC X(02).
015100     05  VARMSTR-STATUS              PIC X(02).
015200         88  NO-MORE-VARMSTR-RECS        VALUE "10".
015300     05  PROCMSTR-STATUS             PIC X(02).
015400         88  NO-MORE-PROCMSTR-RECS       VALUE "10".
015500     05  FILLER                      PIC X(06).
015600
015700 COPY CALCIVAL.
015800
015900 01  CIVERR-WORK-REC.
016000     05  CWE-ERR-MSG                 PIC X(40).
016100     05  FILLER                      PIC X(06).
016200
016300*    WS-VAR-TABLE - ONE ROW PER VARMSTR ROW.  LOADED WHOLE AT
016400*    050-LOAD-VAR-TABLE.  BOUNDS ARE CLAMPED TO +/- WS-CLAMP
016500*    HERE, NOT ON THE MASTER FILE ITSELF - SEE CR-1163.
016600 01  WS-VAR-TABLE.
016700     05  WS-VAR-COUNT                PIC 9(03) COMP.
016800     05  WVT-ENTRY OCCURS 300 TIMES
016900             INDEXED BY WVT-IDX.
017000         10  WVT-KEY                     PIC X(40).
017100         10  WVT-TYPE                    PIC X(01).
017200         10  WVT-LOWER-BOUND             PIC S9(13)V9(02) COMP-3.
017300         10  WVT-LOWER-BOUND-ALT REDEFINES WVT-LOWER-BOUND
017400                                          PIC S9(15) COMP-3.
017500         10  WVT-LOWER-INCL              PIC X(01).
017600             88  WVT-LOWER-IS-INCLUSIVE      VALUE "Y".
017700         10  WVT-UPPER-BOUND             PIC S9(13)V9(02) COMP-3.
017800         10  WVT-UPPER-BOUND-ALT REDEFINES WVT-UPPER-BOUND
017900                                          PIC S9(15) COMP-3.
018000         10  WVT-UPPER-INCL              PIC X(01).
018100             88  WVT-UPPER-IS-INCLUSIVE      VALUE "Y".
018200         10  FILLER                      PIC X(06).
018300     05  FILLER                     PIC X(05).
018400
018500*    WS-PROC-TABLE - ONE ROW PER PROCMSTR ROW.  LOADED WHOLE AT
018600*    060-LOAD-PROC-TABLE.  RSKVEDIT ONLY CARES WHETHER A
018700*    SUPPLIED CPT CODE IS ON FILE AND ACTIVE - RVU AND THE
018800*    DESCRIPTIONS ARE RSKCALC'S / THE DISPLAY LAYER'S CONCERN.
018900 01  WS-PROC-TABLE.
019000     05  WS-PROC-COUNT               PIC 9(03) COMP.
019100     05  WPT-ENTRY OCCURS 300 TIMES
019200             INDEXED BY WPT-IDX.
019300         10  WPT-CPT-CODE                PIC X(05).
019400         10  WPT-ACTIVE                  PIC X(01).
019500             88  WPT-IS-ACTIVE               VALUE "Y".
019600         10  FILLER                      PIC X(04).
019700     05  FILLER                     PIC X(06).
019800
019900 01  WS-BOUND-CLAMPS.
020000     05  WS-CLAMP-MAX                PIC S9(13)V9(02) COMP-3
020100                                      VALUE +1000000000000.00.
020200     05  WS-CLAMP-MIN                PIC S9(13)V9(02) COMP-3
020300                                      VALUE -1000000000000.00.
020400     05  FILLER                      PIC X(04).
020500 01  WS-CLAMP-MAX-ALT REDEFINES WS-BOUND-CLAMPS.
020600     05  WS-CLAMP-COMBINED           PIC S9(30) COMP-3.
020700     05  FILLER                      PIC X(04).
020800
020900 01  COUNTERS-IDXS-AND-SWITCHES.
021000     05  RECORDS-READ                PIC S9(09) COMP.
021100     05  RECORDS-WRITTEN             PIC S9(09) COMP.
021200     05  RECORDS-IN-ERROR            PIC S9(09) COMP.
021300     05  ROW-SUB                     PIC S9(04) COMP.
021400     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
021500         88  NO-MORE-DATA                VALUE "N".
021600     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
021700         88  RECORD-ERROR-FOUND          VALUE "Y".
021800         88  VALID-RECORD                VALUE "N".
021900     05  FILLER                      PIC X(08).
022000
022100 77  WS-DATE                     PIC 9(06).
022200
022300 COPY ABENDREC.
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 050-LOAD-VAR-TABLE THRU 050-EXIT
022800         VARYING WVT-IDX FROM 1 BY 1
022900         UNTIL NO-MORE-VARMSTR-RECS.
023000     PERFORM 060-LOAD-PROC-TABLE THRU 060-EXIT
023100         VARYING WPT-IDX FROM 1 BY 1
023200         UNTIL NO-MORE-PROCMSTR-RECS.
023300     PERFORM 100-MAINLINE THRU 100-EXIT
023400         UNTIL NO-MORE-DATA.
023500     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB RSKVEDIT ********".
024200     ACCEPT WS-DATE FROM DATE.
024300     INITIALIZE COUNTERS-IDXS-AND-SWITCHES, WS-VAR-TABLE,
024400         WS-PROC-TABLE.
024500     OPEN INPUT CIVIN, VARMSTR, PROCMSTR.
024600     OPEN OUTPUT CIVGOOD, CIVERR, SYSOUT.
024700     PERFORM 900-READ-CIVIN THRU 900-EXIT.
024800     IF NO-MORE-DATA
024900         MOVE "EMPTY CIVIN FILE" TO ABEND-REASON
025000         GO TO 1000-ABEND-RTN.
025100 000-EXIT.
025200     EXIT.
025300
025400*    050-LOAD-VAR-TABLE READS VARMSTR SEQUENTIALLY (IT HAS NO
025500*    RANDOM ACCESS) INTO WVT-ENTRY.  BOUNDS ARE CLAMPED HERE -
025600*    CR-1163 - SO A RUNAWAY MASTER ROW CANNOT LET EVERY VALUE
025700*    IN THE DAILY RUN THROUGH THE NUMERIC RANGE EDIT.
025800 050-LOAD-VAR-TABLE.
025900     MOVE "050-LOAD-VAR-TABLE" TO PARA-NAME.
026000     READ VARMSTR
026100         AT END
026200         GO TO 050-EXIT
026300     END-READ.
026400     MOVE VAR-KEY TO WVT-KEY(WVT-IDX).
026500     MOVE VAR-TYPE TO WVT-TYPE(WVT-IDX).
026600     MOVE VAR-LOWER-BOUND TO WVT-LOWER-BOUND(WVT-IDX).
026700     MOVE VAR-LOWER-INCL TO WVT-LOWER-INCL(WVT-IDX).
026800     MOVE VAR-UPPER-BOUND TO WVT-UPPER-BOUND(WVT-IDX).
026900     MOVE VAR-UPPER-INCL TO WVT-UPPER-INCL(WVT-IDX).
027000     IF WVT-LOWER-BOUND(WVT-IDX) < WS-CLAMP-MIN
027100         MOVE WS-CLAMP-MIN TO WVT-LOWER-BOUND(WVT-IDX).
027200     IF WVT-LOWER-BOUND(WVT-IDX) > WS-CLAMP-MAX
027300         MOVE WS-CLAMP-MAX TO WVT-LOWER-BOUND(WVT-IDX).
027400     IF WVT-UPPER-BOUND(WVT-IDX) > WS-CLAMP-MAX
027500         MOVE WS-CLAMP-MAX TO WVT-UPPER-BOUND(WVT-IDX).
027600     IF WVT-UPPER-BOUND(WVT-IDX) < WS-CLAMP-MIN
027700         MOVE WS-CLAMP-MIN TO WVT-UPPER-BOUND(WVT-IDX).
027800     ADD 1 TO WS-VAR-COUNT.
027900 050-EXIT.
028000     EXIT.
028100
028200*    060-LOAD-PROC-TABLE READS PROCMSTR SEQUENTIALLY INTO
028300*    WPT-ENTRY.  CR-1290 - EVERY ROW IS ALSO CHECKED HERE
028400*    AGAINST THE PROCEDURE CATALOGUE CONSTRAINTS - A BAD ROW
028500*    ABENDS THE JOB, IT DOES NOT GO TO CIVERR, BECAUSE THE
028600*    PROBLEM IS IN THE MASTER FILE, NOT IN TODAY'S INPUT.
028700 060-LOAD-PROC-TABLE.
028800     MOVE "060-LOAD-PROC-TABLE" TO PARA-NAME.
028900     READ PROCMSTR
029000         AT END
029100         GO TO 060-EXIT
029200     END-READ.
029300     IF PROC-CPT-CODE = SPACES
029400         MOVE "*** PROCMSTR ROW HAS BLANK CPT CODE" TO ABEND-REASON
029500         GO TO 1000-ABEND-RTN.
029600     IF PROC-SHORT-DESC = SPACES
029700         MOVE "*** PROCMSTR ROW HAS BLANK SHORT-DESC" TO
029800             ABEND-REASON
029900         MOVE PROC-CPT-CODE TO ACTUAL-VAL
030000         GO TO 1000-ABEND-RTN.
030100     IF PROC-LONG-DESC = SPACES
030200         MOVE "*** PROCMSTR ROW HAS BLANK LONG-DESC" TO
030300             ABEND-REASON
030400         MOVE PROC-CPT-CODE TO ACTUAL-VAL
030500         GO TO 1000-ABEND-RTN.
030600     IF PROC-COMPLEXITY = SPACES
030700         MOVE "*** PROCMSTR ROW HAS BLANK COMPLEXITY" TO
030800             ABEND-REASON
030900         MOVE PROC-CPT-CODE TO ACTUAL-VAL
031000         GO TO 1000-ABEND-RTN.
031100     MOVE PROC-CPT-CODE TO WPT-CPT-CODE(WPT-IDX).
031200     MOVE PROC-ACTIVE TO WPT-ACTIVE(WPT-IDX).
031300     ADD 1 TO WS-PROC-COUNT.
031400 060-EXIT.
031500     EXIT.
031600
031700 100-MAINLINE.
031800     MOVE "100-MAINLINE" TO PARA-NAME.
031900     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
032000     IF RECORD-ERROR-FOUND
032100         PERFORM 710-WRITE-CIVERR THRU 710-EXIT
032200     ELSE
032300         PERFORM 700-WRITE-CIVGOOD THRU 700-EXIT.
032400     PERFORM 900-READ-CIVIN THRU 900-EXIT.
032500 100-EXIT.
032600     EXIT.
032700
032800*    300-FIELD-EDITS CHECKS THE SUPPLIED VARIABLE KEY EXISTS,
032900*    THE VALUE TYPE ECHOED ON THE RECORD MATCHES THE MASTER,
033000*    AND THEN DISPATCHES TO THE TYPE-SPECIFIC EDIT.  MULTI-
033100*    SELECT (M) VALUES HAVE NO OPTION-KEY CATALOGUE ON FILE -
033200*    CR-1274 DROPPED THE PLANNED MULOPT MASTER FOR LACK OF A
033300*    FUNDED OWNER, SO AN M-TYPE VALUE PASSES ON TYPE MATCH
033400*    ALONE UNTIL SOME FUTURE RELEASE PICKS THAT WORK BACK UP.
033500 300-FIELD-EDITS.
033600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
033700     MOVE "N" TO ERROR-FOUND-SW.
033800     IF CIV-VAR-KEY = SPACES
033900         MOVE "*** BLANK CIV-VAR-KEY" TO CWE-ERR-MSG
034000         MOVE "Y" TO ERROR-FOUND-SW
034100         GO TO 300-EXIT.
034200
034300     SET WVT-IDX TO 1.
034400     SEARCH WVT-ENTRY
034500         AT END
034600         MOVE "*** VARIABLE KEY NOT FOUND ON VARMSTR" TO
034700             CWE-ERR-MSG
034800         MOVE "Y" TO ERROR-FOUND-SW
034900         GO TO 300-EXIT
035000         WHEN WVT-KEY(WVT-IDX) = CIV-VAR-KEY
035100         CONTINUE.
035200
035300     IF CIV-VAR-TYPE NOT = WVT-TYPE(WVT-IDX)
035400         MOVE "*** CIV-VAR-TYPE DOES NOT MATCH VARMSTR" TO
035500             CWE-ERR-MSG
035600         MOVE "Y" TO ERROR-FOUND-SW
035700         GO TO 300-EXIT.
035800
035900     IF CIV-IS-NUMERICAL                                          041493AK
036000         PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT
036100     ELSE IF CIV-IS-BOOLEAN
036200         PERFORM 420-BOOLEAN-EDITS THRU 420-EXIT
036300     ELSE IF CIV-IS-PROCEDURE
036400         PERFORM 440-PROCEDURE-EDITS THRU 440-EXIT.
036500 300-EXIT.
036600     EXIT.
036700
036800*    400-NUMERIC-RANGE-EDITS IS NUMERICALRANGE.CHECKVALUE -
036900*    STRICT COMPARISON UNLESS THE OWNING BOUND'S INCLUSIVE
037000*    FLAG SAYS OTHERWISE.  CR-1091 FIXED BOTH BOUNDS BEING
037100*    TREATED AS INCLUSIVE REGARDLESS OF THE FLAG.
037200 400-NUMERIC-RANGE-EDITS.
037300     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
037400     IF CIV-NUM-VALUE NOT NUMERIC
037500         MOVE "*** CIV-NUM-VALUE NOT NUMERIC" TO CWE-ERR-MSG
037600         MOVE "Y" TO ERROR-FOUND-SW
037700         GO TO 400-EXIT.
037800
037900     IF WVT-LOWER-IS-INCLUSIVE(WVT-IDX)                           041493AK
038000         IF CIV-NUM-VALUE < WVT-LOWER-BOUND(WVT-IDX)
038100             MOVE "*** VALUE BELOW VARIABLE LOWER BOUND" TO
038200                 CWE-ERR-MSG
038300             MOVE "Y" TO ERROR-FOUND-SW
038400             GO TO 400-EXIT
038500     ELSE
038600         IF CIV-NUM-VALUE <= WVT-LOWER-BOUND(WVT-IDX)
038700             MOVE "*** VALUE BELOW VARIABLE LOWER BOUND" TO
038800                 CWE-ERR-MSG
038900             MOVE "Y" TO ERROR-FOUND-SW
039000             GO TO 400-EXIT.
039100
039200     IF WVT-UPPER-IS-INCLUSIVE(WVT-IDX)
039300         IF CIV-NUM-VALUE > WVT-UPPER-BOUND(WVT-IDX)
039400             MOVE "*** VALUE ABOVE VARIABLE UPPER BOUND" TO
039500                 CWE-ERR-MSG
039600             MOVE "Y" TO ERROR-FOUND-SW
039700             GO TO 400-EXIT
039800     ELSE
039900         IF CIV-NUM-VALUE >= WVT-UPPER-BOUND(WVT-IDX)
040000             MOVE "*** VALUE ABOVE VARIABLE UPPER BOUND" TO
040100                 CWE-ERR-MSG
040200             MOVE "Y" TO ERROR-FOUND-SW
040300             GO TO 400-EXIT.
040400 400-EXIT.
040500     EXIT.
040600
040700 420-BOOLEAN-EDITS.
040800     MOVE "420-BOOLEAN-EDITS" TO PARA-NAME.
040900     IF CIV-BOOL-VALUE NOT = "Y" AND CIV-BOOL-VALUE NOT = "N"
041000         MOVE "*** CIV-BOOL-VALUE NOT Y OR N" TO CWE-ERR-MSG
041100         MOVE "Y" TO ERROR-FOUND-SW.
041200 420-EXIT.
041300     EXIT.
041400
041500*    440-PROCEDURE-EDITS CHECKS THE SUPPLIED CPT CODE IS ON
041600*    THE ACTIVE PROCEDURE CATALOGUE.  A CPT CODE THAT EXISTS
041700*    BUT IS NO LONGER ACTIVE IS STILL REJECTED - AN INACTIVE
041800*    PROCEDURE MAY NOT BE SELECTED FOR A NEW CALCULATION.
041900 440-PROCEDURE-EDITS.
042000     MOVE "440-PROCEDURE-EDITS" TO PARA-NAME.
042100     SET WPT-IDX TO 1.
042200     SEARCH WPT-ENTRY
042300         AT END
042400         MOVE "*** CPT CODE NOT FOUND ON PROCMSTR" TO CWE-ERR-MSG
042500         MOVE "Y" TO ERROR-FOUND-SW
042600         GO TO 440-EXIT
042700         WHEN WPT-CPT-CODE(WPT-IDX) = CIV-TEXT-VALUE
042800         CONTINUE.
042900     IF NOT WPT-IS-ACTIVE(WPT-IDX)
043000         MOVE "*** CPT CODE IS NOT ACTIVE" TO CWE-ERR-MSG
043100         MOVE "Y" TO ERROR-FOUND-SW.
043200 440-EXIT.
043300     EXIT.
043400
043500 700-WRITE-CIVGOOD.
043600     WRITE CIVGOOD-REC-DATA FROM CALCIVAL-REC.
043700     ADD 1 TO RECORDS-WRITTEN.
043800 700-EXIT.
043900     EXIT.
044000
044100 710-WRITE-CIVERR.
044200     MOVE CWE-ERR-MSG TO CVE-ERR-MSG.
044300     MOVE CALCIVAL-REC TO CVE-REST-OF-REC.
044400     WRITE CIVERR-REC-DATA.
044500     ADD 1 TO RECORDS-IN-ERROR.
044600 710-EXIT.
044700     EXIT.
044800
044900 900-READ-CIVIN.
045000     READ CIVIN INTO CALCIVAL-REC
045100         AT END
045200         MOVE "N" TO MORE-DATA-SW
045300         GO TO 900-EXIT
045400     END-READ.
045500     ADD 1 TO RECORDS-READ.
045600 900-EXIT.
045700     EXIT.
045800
045900 900-CLEANUP.
046000     MOVE "900-CLEANUP" TO PARA-NAME.
046100     CLOSE CIVIN, CIVGOOD, CIVERR, VARMSTR, PROCMSTR, SYSOUT.
046200     DISPLAY "** RECORDS READ **".
046300     DISPLAY RECORDS-READ.
046400     DISPLAY "** RECORDS WRITTEN GOOD **".
046500     DISPLAY RECORDS-WRITTEN.
046600     DISPLAY "** RECORDS IN ERROR **".
046700     DISPLAY RECORDS-IN-ERROR.
046800     DISPLAY "******** NORMAL END OF JOB RSKVEDIT ********".
046900 900-CLEANUP-EXIT.
047000     EXIT.
047100
047200 1000-ABEND-RTN.
047300     WRITE SYSOUT-REC FROM ABEND-REC.
047400     CLOSE CIVIN, CIVGOOD, CIVERR, VARMSTR, PROCMSTR, SYSOUT.
047500     DISPLAY "*** ABNORMAL END OF JOB - RSKVEDIT ***" UPON CONSOLE.
047600     DIVIDE ZERO-VAL INTO ONE-VAL.

000100******************************************************************
000200*    MDLTERM  -  MODEL-TERM DETAIL RECORD
000300*    MANY ROWS PER RISK MODEL, ORDERED BY TERM-SEQ.  MT-MODEL-ID
000400*    CARRIES THE OWNING MODEL FORWARD - SORTED (MT-MODEL-ID,
000500*    TERM-SEQ) ON THE QSAM DETAIL FILE - SEE RSKMLOAD.
000600******************************************************************
000700 01  MDLTERM-REC.
000800     05  MT-MODEL-ID                 PIC 9(09).
000900     05  TERM-MODEL-NAME             PIC X(80).
001000     05  TERM-SEQ                    PIC 9(03).
001100     05  TERM-KIND                   PIC X(01).
001200         88  TERM-IS-NUMERICAL           VALUE "N".
001300         88  TERM-IS-DERIVED             VALUE "D".
001400     05  TERM-COEFFICIENT            PIC S9(07)V9(4).
001500     05  TERM-VAR-KEY                PIC X(40).
001600     05  TERM-RULE-ID                PIC 9(09).
001700     05  FILLER                      PIC X(07).

000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKTERM.
000400 AUTHOR. R TIERNAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKTERM COMPUTES ONE MODEL-TERM SUMMAND FOR THE RISK SCORE
001300*    SUITE.  CALLED ONCE PER MODEL-TERM ROW BY RSKCALC, IN
001400*    TERM-SEQ ORDER, WITH THE MATCHING SUPPLIED VALUE ALREADY
001500*    LOOKED UP BY THE CALLER.
001600*
001700*    A NUMERICAL TERM (TERM-KIND = N) IS JUST COEFFICIENT TIMES
001800*    THE SUPPLIED NUMERIC VALUE.  A DERIVED TERM (TERM-KIND = D)
001900*    IS COEFFICIENT TIMES WHATEVER RSKRULE HANDS BACK FOR THE
002000*    RULE NAMED ON THE MODEL-TERM ROW - RSKTERM CALLS RSKRULE
002100*    ITSELF SO RSKCALC NEVER HAS TO KNOW A TERM IS DERIVED.
002200*----------------------------------------------------------------
002300*CHANGE LOG
002400*DATE      BY   TICKET     DESCRIPTION
002500*--------  ---  ---------  ------------------------------------
002600*03/18/91  RT   INIT       ORIGINAL CODING.
002700*07/30/93  AK   CR-1098    RETURN-CD 8 ADDED WHEN RSKRULE COMES
002800*                         BACK WITH ITS OWN NON-ZERO CODE -
002900*                         PREVIOUSLY WE JUST ZEROED THE SUMMAND.
003000*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
003100*                         FIELDS.  NO CHANGE REQUIRED. SIGNED OFF.
003200*06/21/02  DP   CR-1288    NO LONGER ZEROES TW-SUMMAND ON A ZERO
003300*                         COEFFICIENT - A REAL MODEL SHIPPED WITH
003400*                         ONE, ON PURPOSE, TO DISABLE A TERM.
003500*04/09/08  RT   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
003600*                         THE OLD SCORING BATCH WAS RETIRED.
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-RULE-RETURN-CODE       PIC S9(04) COMP.
005000     05  WS-COPY-IDX               PIC S9(04) COMP.
005100     05  FILLER                     PIC X(06).
005200
005300 LINKAGE SECTION.
005400 01  TERM-CALC-REC.
005500     05  TW-TERM-KIND-SW           PIC X(01).
005600         88  TW-NUMERIC-TERM            VALUE "N".
005700         88  TW-DERIVED-TERM            VALUE "D".
005800     05  TW-COEFFICIENT             PIC S9(07)V9(04).
005900     05  TW-SUPPLIED-NUM-VALUE      PIC S9(09)V9(04).
006000     05  TW-RULE-ID                 PIC 9(09).
006100     05  TW-SUMMAND                 PIC S9(09)V9(06).
006200     05  TW-RETURN-CODE             PIC S9(04) COMP.
006300         88  TW-MISSING-REQ-VALUE       VALUE +8.                 072893AK
006400     05  TW-MISSING-COUNT           PIC 9(02) COMP.
006500     05  TW-MISSING-KEY OCCURS 20 TIMES
006600                                      PIC X(40).
006700     05  FILLER                     PIC X(06).
006800 01  TW-SUMMAND-ALT REDEFINES TW-SUMMAND.
006900     05  TW-SUMMAND-INTEGER-PART    PIC S9(09).
007000     05  TW-SUMMAND-DECIMAL-PART    PIC 9(06).
007100
007200 01  RULE-EVAL-REC.
007300     05  RW-RULE-ID                 PIC 9(09).
007400     05  RW-COEFFICIENT             PIC S9(07)V9(04).
007500     05  RW-RULE-VALUE               PIC S9(09)V9(06).
007600     05  RW-RETURN-CODE              PIC S9(04) COMP.
007700     05  RW-MISSING-COUNT           PIC 9(02) COMP.
007800     05  RW-MISSING-KEY OCCURS 20 TIMES
007900                                      PIC X(40).
008000     05  FILLER                     PIC X(06).
008100 01  RW-RULE-VALUE-ALT REDEFINES RW-RULE-VALUE.
008200     05  RW-VALUE-SIGN-DIGIT        PIC S9(01).
008300     05  RW-VALUE-REMAINDER         PIC 9(08)V9(06).
008400
008500 COPY CIVLKUP.
008600 COPY VMLKUP.
008700 COPY RULLKUP.
008800
008900 01  TW-CALL-COUNTERS.
009000     05  TW-TERMS-CALCULATED       PIC S9(09) COMP-3.
009100     05  TW-DERIVED-CALLS-MADE     PIC S9(09) COMP-3.
009200 01  TW-CALL-COUNTERS-ALT REDEFINES TW-CALL-COUNTERS.
009300     05  TW-COUNTERS-COMBINED      PIC S9(18).
009400
009500 PROCEDURE DIVISION USING TERM-CALC-REC, RULE-EVAL-REC,
009600         CIV-LOOKUP-TABLE, VM-LOOKUP-TABLE, RULE-LOOKUP-TABLE.
009700 000-HOUSEKEEPING.
009800     MOVE ZERO TO TW-RETURN-CODE.
009900     ADD 1 TO TW-TERMS-CALCULATED.
010000 000-EXIT.
010100     EXIT.
010200
010300 100-MAINLINE.
010400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010500     IF TW-NUMERIC-TERM
010600         PERFORM 200-CALC-NUMERIC-TERM THRU 200-EXIT
010700     ELSE IF TW-DERIVED-TERM
010800         PERFORM 300-CALC-DERIVED-TERM THRU 300-EXIT.             072893AK
010900
011000     GOBACK.
011100 100-EXIT.
011200     EXIT.
011300
011400*    200-CALC-NUMERIC-TERM - A PLAIN NUMERICAL TERM.  THE SUMMAND
011500*    IS COEFFICIENT TIMES THE ONE SUPPLIED VALUE FOR THIS
011600*    VARIABLE.  NOTE 062102DP - WE NO LONGER SUPPRESS THIS FOR
011700*    A ZERO COEFFICIENT.  A DISABLED TERM IS A VALID MODEL.
011800 200-CALC-NUMERIC-TERM.
011900     COMPUTE TW-SUMMAND ROUNDED =
012000         TW-COEFFICIENT * TW-SUPPLIED-NUM-VALUE.
012100 200-EXIT.
012200     EXIT.
012300
012400*    300-CALC-DERIVED-TERM - A DERIVED TERM.  RSKTERM DOES NOT
012500*    KNOW HOW A RULE EVALUATES ITS MATCHERS - IT JUST PASSES
012600*    THE RULE-ID, THE COEFFICIENT, AND THE RUN'S SUPPLIED-VALUE
012700*    AND MATCHER TABLES ON THROUGH TO RSKRULE.  THE RULE'S OWN
012800*    SUMMAND EXPRESSION ALREADY FOLDS THE COEFFICIENT IN, SO
012900*    WHAT COMES BACK IS THE FINISHED SUMMAND - NO FURTHER MATH
013000*    IS DONE HERE.
013100 300-CALC-DERIVED-TERM.
013200     MOVE TW-RULE-ID TO RW-RULE-ID.
013300     MOVE TW-COEFFICIENT TO RW-COEFFICIENT.
013400     CALL "RSKRULE" USING RULE-EVAL-REC, CIV-LOOKUP-TABLE,
013500         VM-LOOKUP-TABLE, RULE-LOOKUP-TABLE.
013600     ADD 1 TO TW-DERIVED-CALLS-MADE.
013700     IF RW-RETURN-CODE NOT = ZERO                                 072893AK
013800         MOVE +8 TO TW-RETURN-CODE
013900         MOVE ZERO TO TW-SUMMAND
014000         MOVE RW-MISSING-COUNT TO TW-MISSING-COUNT
014100         PERFORM 350-COPY-MISSING-KEYS THRU 350-EXIT
014200             VARYING WS-COPY-IDX FROM 1 BY 1
014300             UNTIL WS-COPY-IDX > RW-MISSING-COUNT
014400     ELSE
014500         MOVE RW-RULE-VALUE TO TW-SUMMAND.
014600 300-EXIT.
014700     EXIT.
014800
014900 350-COPY-MISSING-KEYS.
015000     MOVE RW-MISSING-KEY(WS-COPY-IDX)
015100         TO TW-MISSING-KEY(WS-COPY-IDX).
015200 350-EXIT.
015300     EXIT.

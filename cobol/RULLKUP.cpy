000100******************************************************************
000200*    RULLKUP  -  IN-MEMORY TABLE OF EVERY RULE HEADER NEEDED BY
000300*    THE MODEL(S) IN THE CURRENT RUN.  BUILT BY RSKCALC AT
000400*    050-LOAD-RULE-TABLE AND HANDED DOWN THROUGH RSKTERM TO
000500*    RSKRULE, WHICH SEARCHES IT FOR ITS OWN RULE-ID TO PICK UP
000600*    THE SUMMAND EXPRESSION AND THE BYPASS-ON-MISSING-VALUE FLAG.
000700******************************************************************
000800 01  RULE-LOOKUP-TABLE.
000900     05  RULE-LOOKUP-COUNT           PIC 9(03) COMP.
001000     05  RULE-LOOKUP-ENTRY OCCURS 50 TIMES
001100             INDEXED BY RULE-LOOKUP-IDX.
001200         10  RULE-LK-RULE-ID             PIC 9(09).
001300         10  RULE-LK-MATCHER-COUNT       PIC 9(03).
001400         10  RULE-LK-SUMMAND-EXPR        PIC X(200).
001500         10  RULE-LK-BYPASS-ENABLED      PIC X(01).
001600             88  RULE-LK-BYPASS-ON-MISSING   VALUE "Y".
001700         10  FILLER                      PIC X(05).
001800     05  FILLER                     PIC X(06).

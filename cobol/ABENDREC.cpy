000100000100******************************************************************
000200000200*    ABENDREC  -  SHOP-STANDARD DUMP / TRACE RECORD
000300000300*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY MAINLINE JOB
000400000400*    STEP OF THE MERIDIAN SUITE.  PARA-NAME IS SET AT THE TOP OF
000500000500*    EVERY PARAGRAPH SO THE DUMP SHOWS WHERE THE JOB WAS.
000600000600******************************************************************
000700000700 01  ABEND-REC.
000800000800     05  PARA-NAME                   PIC X(30).
000900000900     05  ABEND-REASON                PIC X(40).
001000001000     05  EXPECTED-VAL                PIC X(15).
001100001100     05  ACTUAL-VAL                  PIC X(15).
001200001200     05  FILLER                      PIC X(30).
001300001300
001400001400*    ZERO-VAL/ONE-VAL FORCE THE ABEND - 1000-ABEND-RTN'S FINAL
001500001500*    DIVIDE ZERO-VAL INTO ONE-VAL RAISES A SIZE ERROR THE
001600001600*    OPERATING SYSTEM CATCHES, THE SAME WAY THIS SHOP HAS ALWAYS
001700001700*    FORCED A CONDITION CODE WITHOUT AN EXPLICIT ABEND VERB.
001800001800 77  ZERO-VAL                     PIC 9 VALUE 0.
001900001900 77  ONE-VAL                      PIC 9 VALUE 1.

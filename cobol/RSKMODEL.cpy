000100******************************************************************
000200*    RSKMODEL  -  RISK MODEL HEADER RECORD
000300*    ONE ROW PER RISK MODEL.  KEYED RANDOM OFF MODEL-ID - SEE
000400*    RSKMLOAD AND RSKCALC.  MODEL-DISPLAY-NAME IS ALSO UNIQUE.
000500******************************************************************
000600 01  RSKMODEL-REC.
000700     05  MODEL-DISPLAY-NAME          PIC X(80).
000800     05  MODEL-ID                    PIC 9(09).
000900     05  MODEL-TERM-COUNT            PIC 9(03).
001000     05  FILLER                      PIC X(08).

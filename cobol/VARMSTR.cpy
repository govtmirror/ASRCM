000100******************************************************************
000200*    VARMSTR  -  VARIABLE CATALOGUE MASTER RECORD
000300*    ONE ROW PER INPUT FIELD A RISK MODEL CAN REQUIRE.
000400*    KEYED RANDOM OFF VAR-KEY (UNIQUE) - SEE VARMSTR FD
000500*    IN RSKVEDIT, RSKCALC AND RSKRULE.
000600******************************************************************
000700 01  VARMSTR-REC.
000800     05  VAR-KEY                     PIC X(40).
000900     05  VAR-DISPLAY-NAME            PIC X(80).
001000     05  VAR-TYPE                    PIC X(01).
001100         88  VAR-IS-NUMERICAL            VALUE "N".
001200         88  VAR-IS-BOOLEAN              VALUE "B".
001300         88  VAR-IS-PROCEDURE            VALUE "P".
001400         88  VAR-IS-MULTI-SELECT         VALUE "M".
001500     05  VAR-GROUP                   PIC X(40).
001600     05  VAR-LOWER-BOUND             PIC S9(13)V9(2).
001700     05  VAR-LOWER-INCL              PIC X(01).
001800         88  LOWER-BOUND-INCLUSIVE       VALUE "Y".
001900     05  VAR-UPPER-BOUND             PIC S9(13)V9(2).
002000     05  VAR-UPPER-INCL              PIC X(01).
002100         88  UPPER-BOUND-INCLUSIVE       VALUE "Y".
002200     05  FILLER                      PIC X(07).

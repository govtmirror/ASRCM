000100******************************************************************
000200*    VALMTCHR  -  VALUE-MATCHER DETAIL RECORD
000300*    MANY ROWS PER RULE, ORDERED BY VM-SEQ.  VM-RULE-ID CARRIES
000400*    THE OWNING RULE FORWARD SINCE THIS IS A FLAT QSAM DETAIL
000500*    FILE SORTED (VM-RULE-ID, VM-SEQ) - SEE RSKRLOAD.
000600******************************************************************
000700 01  VALMTCHR-REC.
000800     05  VM-RULE-ID                  PIC 9(09).
000900     05  VM-SEQ                      PIC 9(03).
001000     05  VM-VAR-KEY                  PIC X(40).
001100     05  VM-EXPRESSION                PIC X(200).
001200     05  FILLER                      PIC X(06).

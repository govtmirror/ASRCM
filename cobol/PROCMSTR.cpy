000100******************************************************************
000200*    PROCMSTR  -  SURGICAL PROCEDURE CATALOGUE MASTER RECORD
000300*    ONE ROW PER SELECTABLE CPT PROCEDURE.  KEYED RANDOM OFF
000400*    PROC-CPT-CODE (UNIQUE, 5 BYTES) - SEE RSKVEDIT.
000500******************************************************************
000600 01  PROCMSTR-REC.
000700     05  PROC-CPT-CODE               PIC X(05).
000800     05  PROC-RVU                    PIC S9(05)V9(2).
000900     05  PROC-SHORT-DESC             PIC X(50).
001000     05  PROC-LONG-DESC              PIC X(200).
001100     05  PROC-COMPLEXITY             PIC X(30).
001200     05  PROC-ACTIVE                 PIC X(01).
001300         88  PROCEDURE-ACTIVE            VALUE "Y".
001400     05  FILLER                      PIC X(07).

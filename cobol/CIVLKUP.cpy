000100******************************************************************
000200*    CIVLKUP  -  IN-MEMORY TABLE OF SUPPLIED CALC-INPUT-VALUEs
000300*    FOR THE ONE RUN CURRENTLY BEING SCORED.  BUILT BY RSKCALC AT
000400*    050-LOAD-CIV-TABLE AND HANDED DOWN THROUGH RSKTERM TO RSKRULE
000500*    SO A DERIVED TERM'S MATCHERS CAN FIND THE VALUE THEY NEED.
000600******************************************************************
000700 01  CIV-LOOKUP-TABLE.
000800     05  CIV-LOOKUP-COUNT            PIC 9(03) COMP.
000900     05  CIV-LOOKUP-ENTRY OCCURS 60 TIMES
001000             INDEXED BY CIV-LOOKUP-IDX.
001100         10  CIV-LK-VAR-KEY              PIC X(40).
001200         10  CIV-LK-VAR-TYPE             PIC X(01).
001300             88  CIV-LK-IS-NUMERICAL         VALUE "N".
001400             88  CIV-LK-IS-BOOLEAN           VALUE "B".
001500             88  CIV-LK-IS-PROCEDURE         VALUE "P".
001600             88  CIV-LK-IS-MULTI-SELECT      VALUE "M".
001700         10  CIV-LK-NUM-VALUE            PIC S9(09)V9(04).
001800         10  CIV-LK-BOOL-VALUE           PIC X(01).
001900             88  CIV-LK-BOOL-IS-TRUE         VALUE "Y".
002000         10  CIV-LK-TEXT-VALUE           PIC X(40).
002100         10  FILLER                      PIC X(04).
002200     05  FILLER                     PIC X(06).

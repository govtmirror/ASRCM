000100******************************************************************
000200*    VMLKUP  -  IN-MEMORY TABLE OF EVERY VALUE-MATCHER ROW NEEDED
000300*    BY THE MODEL(S) IN THE CURRENT RUN.  BUILT BY RSKCALC AT
000400*    050-LOAD-VM-TABLE AND HANDED DOWN THROUGH RSKTERM TO RSKRULE,
000500*    WHICH SEARCHES IT FOR THE ROWS BEARING ITS OWN RULE-ID.
000600******************************************************************
000700 01  VM-LOOKUP-TABLE.
000800     05  VM-LOOKUP-COUNT             PIC 9(03) COMP.
000900     05  VM-LOOKUP-ENTRY OCCURS 200 TIMES
001000             INDEXED BY VM-LOOKUP-IDX.
001100         10  VM-LK-RULE-ID               PIC 9(09).
001200         10  VM-LK-SEQ                   PIC 9(03).
001300         10  VM-LK-VAR-KEY               PIC X(40).
001400         10  VM-LK-EXPRESSION            PIC X(200).
001500         10  FILLER                      PIC X(04).
001600     05  FILLER                     PIC X(06).

000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/15/91.
000700 DATE-COMPILED. 04/15/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKCALC IS THE THIRD JOB STEP IN THE NIGHTLY MERIDIAN CHAIN AND
001300*    IS THE HEART OF THE SUITE - IT TURNS A RUN'S SUPPLIED INPUT
001400*    VALUES INTO A SCORED PROBABILITY FOR EVERY RISK MODEL ON
001500*    FILE.  MDLXTRCT (FROM RSKMLOAD) AND VMXTRCT (FROM RSKRLOAD)
001600*    ARE READ WHOLE AT JOB START AND HELD IN WORKING STORAGE -
001700*    WS-TERM-TABLE/WS-MODEL-TABLE FOR THE MODEL CATALOGUE, AND
001800*    CIV-LOOKUP-TABLE/VM-LOOKUP-TABLE/RULE-LOOKUP-TABLE (COPY
001900*    MEMBERS CIVLKUP/VMLKUP/RULLKUP) FOR THE RULE-EVALUATION
002000*    SIDE.  CIVGOOD (FROM RSKVEDIT) IS THEN READ IN (CIV-RUN-ID,
002100*    CIV-VAR-KEY) ORDER, ONE RUN AT A TIME, BUILDING CIV-LOOKUP-
002200*    TABLE FRESH FOR EACH RUN.
002300*
002400*    FOR EACH RUN, EVERY MODEL ON THE CATALOGUE IS SCORED AGAINST
002500*    THAT RUN'S SUPPLIED VALUES.  A MODEL WHOSE REQUIRED-VARIABLE
002600*    PRECONDITION FAILS (A REQUIRED VALUE MISSING AND NOT RULE-
002700*    BYPASSED, OR SUPPLIED MORE THAN ONCE) IS REJECTED FOR THAT
002800*    RUN AND COUNTED IN THE END-OF-JOB TRAILER - IT DOES NOT STOP
002900*    THE JOB, AND IT DOES NOT STOP OTHER MODELS BEING SCORED
003000*    AGAINST THE SAME RUN.  A MODEL THAT PASSES HAS ITS TERMS
003100*    ACCUMULATED IN TERM-SEQ ORDER BY CALLING RSKTERM ONCE PER
003200*    MODEL-TERM ROW (RSKTERM IN TURN CALLS RSKRULE FOR A DERIVED
003300*    TERM), THEN THE ACCUMULATED SUM IS PASSED THROUGH RSKEXP FOR
003400*    THE LOGISTIC TRANSFORM.  THE RESULT IS WRITTEN TO CALCRSLT,
003500*    A NEW PER-MODEL OUTCOME EXTRACT, FOR RSKSIGN TO ASSEMBLE
003600*    INTO THE FINAL SIGNED-RESULT AUDIT RECORD.
003700*----------------------------------------------------------------
003800*CHANGE LOG
003900*DATE      BY   TICKET     DESCRIPTION
004000*--------  ---  ---------  ------------------------------------
004100*04/15/91  JS   INIT       ORIGINAL CODING.
004200*03/11/93  AK   CR-1094    A RUN WITH NO CIVGOOD ROWS AT ALL WAS
004300*                         SILENTLY SCORING EVERY MODEL AGAINST
004400*                         AN EMPTY CIV-LOOKUP-TABLE INSTEAD OF
004500*                         REJECTING FOR MISSING VALUES.
004600*08/14/95  MM   CR-1159    A VARIABLE REQUIRED BY MORE THAN ONE
004700*                         TERM OF THE SAME MODEL WAS BEING
004800*                         ENTERED INTO WS-REQUIRED-VARS-WORK
004900*                         TWICE, DOUBLE-COUNTING A DUPLICATE-
005000*                         VALUE REJECTION.  FIRST OCCURRENCE
005100*                         NOW WINS AND LATER ONES ARE SKIPPED.
005200*01/03/99  JS   Y2K-004    Y2K REVIEW - WS-DATE IS DISPLAY ONLY,
005300*                         NEVER COMPARED OR STORED.  NO CHANGE
005400*                         REQUIRED. SIGNED OFF.
005500*06/21/02  DP   CR-1288    WS-TERM-TABLE RAISED FROM 300 TO 500
005600*                         ROWS AND WS-MODEL-TABLE FROM 25 TO 50
005700*                         MODELS FOR THE NEW COMORBIDITY MODELS.
005800*04/09/08  JS   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
005900*                         THE OLD UPDATE JOB WAS RETIRED.
006000*****************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT MDLXTRCT
007500     ASSIGN TO UT-S-MDLXTRCT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS MDLXTRCT-STATUS.
007800
007900     SELECT VMXTRCT
008000     ASSIGN TO UT-S-VMXTRCT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS VMXTRCT-STATUS.
008300
008400     SELECT CIVGOOD
008500     ASSIGN TO UT-S-CIVGOOD
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS CIVGOOD-STATUS.
008800
008900     SELECT CALCRSLT
009000     ASSIGN TO UT-S-CALCRSLT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS CALCRSLT-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC                      PIC X(130).
010300
010400*    MDLXTRCT IS THE MDLTERM-SHAPED EXTRACT WRITTEN BY RSKMLOAD -
010500*    ONE ROW PER MODEL-TERM, VERIFIED AGAINST ITS MODEL'S OWN
010600*    MODEL-TERM-COUNT.  RSKCALC NEVER OPENS RSKMODEL OR MDLTERM
010700*    ITSELF.
010800 FD  MDLXTRCT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 160 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS MDLTERM-REC.
011400 COPY MDLTERM.
011500
011600*    VMXTRCT IS THE VALMTCHR-SHAPED EXTRACT WRITTEN BY RSKRLOAD,
011700*    CARRYING EACH MATCHER'S OWNING RULE'S SUMMAND EXPRESSION AND
011800*    BYPASS FLAG ALONG WITH IT.  LAYOUT MUST TRACK RSKRLOAD'S
011900*    OWN VMXTRCT-REC - THE TWO PROGRAMS DO NOT SHARE A COPYBOOK
012000*    FOR THIS FILE, THE SAME AS MDLXTRCT/MDLTERM ABOVE.
012100 FD  VMXTRCT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 459 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS VMXTRCT-REC.
012700 01  VMXTRCT-REC.
012800     05  VMX-RULE-ID                 PIC 9(09).
012900     05  VMX-SEQ                     PIC 9(03).
013000     05  VMX-VAR-KEY                 PIC X(40).
013100     05  VMX-EXPRESSION              PIC X(200).
013200     05  VMX-BYPASS-ENABLED          PIC X(01).
013300         88  VMX-BYPASS-ON-MISSING-VALUE  VALUE "Y".
013400     05  VMX-SUMMAND-EXPR            PIC X(200).
013500     05  FILLER                      PIC X(06).
013600
013700*    CIVGOOD IS THE CALCIVAL-SHAPED FILE OF ALREADY-EDITED INPUT
013800*    VALUES WRITTEN BY RSKVEDIT, SORTED (CIV-RUN-ID, CIV-VAR-
013900*    KEY).  RSKCALC READS IT ONE RUN'S GROUP AT A TIME.
014000 FD  CIVGOOD
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 189 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS CALCIVAL-REC.
014600 COPY CALCIVAL.
014700
014800*    CALCRSLT IS A NEW EXTRACT - ONE ROW PER MODEL SUCCESSFULLY
014900*    SCORED FOR A RUN.  RSKSIGN READS IT GROUPED BY CR-RUN-ID TO
015000*    BUILD THE SIGNED-RESULT OUTCOME ARRAY.  A REJECTED MODEL
015100*    NEVER GETS A CALCRSLT ROW - IT ONLY SHOWS UP IN THE RSKCALC
015200*    TRAILER COUNTS.
015300 FD  CALCRSLT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 100 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS CALCRSLT-REC.
015900 01  CALCRSLT-REC.
016000     05  CR-RUN-ID                   PIC 9(09).
016100     05  CR-MODEL-NAME               PIC X(80).
016200     05  CR-PROBABILITY              PIC S9(01)V9(06).
016300     05  FILLER                      PIC X(04).
016400
016500 WORKING-STORAGE SECTION.
016600 01  FILE-STATUS-CODES.
016700     05  MDLXTRCT-STATUS             PIC X(02).
016800         88  NO-MORE-MDLXTRCT-RECS       VALUE "10".
016900     05  VMXTRCT-STATUS              PIC X(02).
017000         88  NO-MORE-VMXTRCT-RECS        VALUE "10".
017100     05  CIVGOOD-STATUS              PIC X(02).
017200         88  NO-MORE-CIVGOOD-RECS        VALUE "10".
017300     05  CALCRSLT-STATUS             PIC X(02).
017400     05  FILLER                      PIC X(04).
017500
017600*    WS-TERM-TABLE - ONE ROW PER MDLXTRCT ROW, IN FILE ORDER (SO
017700*    IN (MODEL-ID, TERM-SEQ) ORDER).  WS-MODEL-TABLE BELOW POINTS
017800*    INTO THIS TABLE BY FIRST/LAST SUBSCRIPT PER MODEL.
017900 01  WS-TERM-TABLE.
018000     05  WS-TERM-COUNT               PIC 9(03) COMP.
018100     05  WT-ENTRY OCCURS 500 TIMES                                CR-1288 
018200             INDEXED BY WT-IDX.
018300         10  WT-MODEL-ID                 PIC 9(09).
018400         10  WT-MODEL-ID-ALT REDEFINES WT-MODEL-ID
018500                                          PIC X(09).
018600         10  WT-MODEL-NAME               PIC X(80).
018700         10  WT-TERM-SEQ                 PIC 9(03).
018800         10  WT-TERM-KIND                PIC X(01).
018900             88  WT-TERM-IS-NUMERICAL        VALUE "N".
019000             88  WT-TERM-IS-DERIVED          VALUE "D".
019100         10  WT-COEFFICIENT              PIC S9(07)V9(04).
019200         10  WT-VAR-KEY                  PIC X(40).
019300         10  WT-RULE-ID                  PIC 9(09).
019400         10  FILLER                      PIC X(06).
019500     05  FILLER                     PIC X(06).
019600
019700 01  WS-MODEL-TABLE.
019800     05  WS-MODEL-COUNT              PIC 9(03) COMP.              CR-1288 
019900     05  WMD-ENTRY OCCURS 50 TIMES
020000             INDEXED BY WMD-IDX.
020100         10  WMD-MODEL-ID                PIC 9(09).
020200         10  WMD-MODEL-NAME              PIC X(80).
020300         10  WMD-FIRST-TERM-IDX          PIC 9(04) COMP.
020400         10  WMD-LAST-TERM-IDX           PIC 9(04) COMP.
020500         10  FILLER                      PIC X(06).
020600     05  FILLER                     PIC X(06).
020700
020800 COPY CIVLKUP.
020900 COPY VMLKUP.
021000 COPY RULLKUP.
021100
021200*    WS-CIV-SEEN-COUNTS RUNS PARALLEL TO CIV-LOOKUP-ENTRY, BY THE
021300*    SAME CIV-LOOKUP-IDX, SO A VARIABLE KEY SUPPLIED MORE THAN
021400*    ONCE FOR THE SAME RUN CAN BE CAUGHT AT VALIDATION TIME
021500*    WITHOUT ADDING A FIELD TO THE SHARED CIVLKUP COPYBOOK.
021600 01  WS-CIV-SEEN-COUNTS.
021700     05  WCS-COUNT OCCURS 60 TIMES  PIC 9(02) COMP.
021800     05  FILLER                     PIC X(06).
021900
022000 01  WS-CONTROL-FIELDS.
022100     05  WS-HOLD-RUN-ID              PIC 9(09).
022200     05  WS-HOLD-RULE-ID             PIC 9(09).
022300     05  FILLER                      PIC X(06).
022400 01  WS-BALANCE-COMBINED REDEFINES WS-CONTROL-FIELDS.
022500     05  WS-HOLD-IDS-COMBINED       PIC 9(18).
022600     05  FILLER                      PIC X(06).
022700
022800*    WS-REQUIRED-VARS-WORK IS REBUILT AT 420-VALIDATE-REQUIRED-
022900*    VARS FOR EACH MODEL - THE UNION OF EVERY VARIABLE THE MODEL
023000*    NEEDS, WITH A FLAG SAYING WHETHER A MISSING VALUE FOR THAT
023100*    VARIABLE IS TOLERATED (A RULE-BYPASSED D-TERM) OR FATAL
023200*    (EVERY N-TERM, AND A NON-BYPASSED D-TERM).
023300 01  WS-REQUIRED-VARS-WORK.
023400     05  WS-REQ-VAR-COUNT            PIC 9(02) COMP.              CR-1159 
023500     05  WRV-ENTRY OCCURS 60 TIMES
023600             INDEXED BY WRV-IDX.
023700         10  WRV-VAR-KEY                 PIC X(40).
023800         10  WRV-BYPASS-OK-SW            PIC X(01).
023900             88  WRV-MISSING-IS-OK           VALUE "Y".
024000         10  FILLER                      PIC X(05).
024100     05  FILLER                     PIC X(06).
024200
024300 01  WS-REQ-VAR-PARM.
024400     05  WS-VAR-KEY-PARM             PIC X(40).
024500     05  WS-BYPASS-PARM              PIC X(01).
024600     05  FILLER                      PIC X(05).
024700
024800 01  WS-SWITCHES.
024900     05  WS-CIV-FOUND-SW             PIC X(01) VALUE SPACE.
025000         88  WS-CIV-KEY-WAS-FOUND        VALUE "Y".
025100     05  WS-VALIDATION-SW            PIC X(01) VALUE SPACE.
025200         88  WS-VALIDATION-FAILED        VALUE "Y".
025300     05  WS-REJECT-REASON-SW         PIC X(01) VALUE SPACE.
025400         88  WS-REJECT-IS-MISSING        VALUE "M".
025500         88  WS-REJECT-IS-DUPLICATE      VALUE "D".
025600     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
025700         88  NO-MORE-CIVGOOD             VALUE "N".
025800     05  FILLER                      PIC X(07).
025900
026000*    TERM-CALC-REC/RULE-EVAL-REC/RSKEXP-PARM ARE THE CALLED-
026100*    SUBPROGRAMS' LINKAGE RECORDS, BUILT HERE AND PASSED BY
026200*    REFERENCE - THE LAYOUTS MUST TRACK RSKTERM/RSKRULE/RSKEXP'S
026300*    OWN LINKAGE SECTIONS FIELD FOR FIELD.
026400 01  TERM-CALC-REC.
026500     05  TW-TERM-KIND-SW             PIC X(01).
026600         88  TW-NUMERIC-TERM             VALUE "N".
026700         88  TW-DERIVED-TERM             VALUE "D".
026800     05  TW-COEFFICIENT              PIC S9(07)V9(04).
026900     05  TW-SUPPLIED-NUM-VALUE       PIC S9(09)V9(04).
027000     05  TW-RULE-ID                  PIC 9(09).
027100     05  TW-SUMMAND                  PIC S9(09)V9(06).
027200     05  TW-RETURN-CODE              PIC S9(04) COMP.
027300         88  TW-MISSING-REQ-VALUE        VALUE +8.
027400     05  TW-MISSING-COUNT            PIC 9(02) COMP.
027500     05  TW-MISSING-KEY OCCURS 20 TIMES
027600                                          PIC X(40).
027700     05  FILLER                      PIC X(06).
027800 01  TW-SUMMAND-ALT REDEFINES TW-SUMMAND.
027900     05  TW-SUMMAND-INTEGER-PART     PIC S9(09).
028000     05  TW-SUMMAND-DECIMAL-PART     PIC 9(06).
028100
028200 01  RULE-EVAL-REC.
028300     05  RW-RULE-ID                  PIC 9(09).
028400     05  RW-COEFFICIENT              PIC S9(07)V9(04).
028500     05  RW-RULE-VALUE               PIC S9(09)V9(06).
028600     05  RW-RETURN-CODE              PIC S9(04) COMP.
028700     05  RW-MISSING-COUNT            PIC 9(02) COMP.
028800     05  RW-MISSING-KEY OCCURS 20 TIMES
028900                                          PIC X(40).
029000     05  FILLER                      PIC X(06).
029100
029200 01  RSKEXP-PARM.
029300     05  RE-LOGIT-SUM                PIC S9(05)V9(06).
029400     05  RE-PROBABILITY              PIC S9(01)V9(06).
029500     05  RE-RETURN-CODE              PIC S9(04) COMP.
029600     05  FILLER                      PIC X(06).
029700
029800 01  WS-ACCUMULATORS.
029900     05  WS-SUM                      PIC S9(09)V9(06) COMP-3.
030000     05  FILLER                      PIC X(06).
030100
030200 01  COUNTERS-AND-SWITCHES.
030300     05  RUN-COUNT                   PIC S9(05) COMP.
030400     05  CALCS-PROCESSED             PIC S9(07) COMP.
030500     05  CALCS-MISSING-REJECTED      PIC S9(07) COMP.
030600     05  CALCS-DUP-REJECTED          PIC S9(07) COMP.
030700     05  FILLER                      PIC X(08).
030800
030900 77  WS-DATE                     PIC 9(06).
031000
031100 COPY ABENDREC.
031200
031300 PROCEDURE DIVISION.
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500     PERFORM 200-PROCESS-RUN THRU 200-EXIT
031600         UNTIL NO-MORE-CIVGOOD.
031700     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
031800     MOVE ZERO TO RETURN-CODE.
031900     GOBACK.
032000
032100 000-HOUSEKEEPING.
032200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032300     DISPLAY "******** BEGIN JOB RSKCALC ********".
032400     ACCEPT WS-DATE FROM DATE.
032500     INITIALIZE COUNTERS-AND-SWITCHES, WS-TERM-TABLE,
032600         WS-MODEL-TABLE, WS-CONTROL-FIELDS.
032700     OPEN INPUT MDLXTRCT, VMXTRCT, CIVGOOD.
032800     OPEN OUTPUT CALCRSLT, SYSOUT.
032900     PERFORM 050-LOAD-TERM-TABLE THRU 050-EXIT
033000         VARYING WT-IDX FROM 1 BY 1
033100         UNTIL NO-MORE-MDLXTRCT-RECS.
033200     PERFORM 060-LOAD-VM-TABLE THRU 060-EXIT
033300         VARYING VM-LOOKUP-IDX FROM 1 BY 1
033400         UNTIL NO-MORE-VMXTRCT-RECS.
033500     PERFORM 900-READ-CIVGOOD THRU 900-EXIT.                      CR-1094 
033600     IF NO-MORE-CIVGOOD
033700         MOVE "EMPTY CIVGOOD FILE" TO ABEND-REASON
033800         GO TO 1000-ABEND-RTN.
033900 000-EXIT.
034000     EXIT.
034100
034200*    050-LOAD-TERM-TABLE READS MDLXTRCT STRAIGHT THROUGH ONCE,
034300*    BUILDING WS-TERM-TABLE ROW FOR ROW AND OPENING A NEW WS-
034400*    MODEL-TABLE ENTRY EVERY TIME MT-MODEL-ID CHANGES - THE FILE
034500*    IS ALREADY IN (MODEL-ID, TERM-SEQ) ORDER SO THIS IS A
034600*    STRAIGHT CONTROL BREAK, NOT A SORT.
034700 050-LOAD-TERM-TABLE.
034800     MOVE "050-LOAD-TERM-TABLE" TO PARA-NAME.
034900     READ MDLXTRCT
035000         AT END
035100         GO TO 050-EXIT
035200     END-READ.
035300     MOVE MT-MODEL-ID TO WT-MODEL-ID(WT-IDX).
035400     MOVE TERM-MODEL-NAME TO WT-MODEL-NAME(WT-IDX).
035500     MOVE TERM-SEQ TO WT-TERM-SEQ(WT-IDX).
035600     MOVE TERM-KIND TO WT-TERM-KIND(WT-IDX).
035700     MOVE TERM-COEFFICIENT TO WT-COEFFICIENT(WT-IDX).
035800     MOVE TERM-VAR-KEY TO WT-VAR-KEY(WT-IDX).
035900     MOVE TERM-RULE-ID TO WT-RULE-ID(WT-IDX).
036000     ADD 1 TO WS-TERM-COUNT.
036100     IF WT-IDX = 1
036200             OR MT-MODEL-ID NOT = WMD-MODEL-ID(WMD-IDX)
036300         PERFORM 055-OPEN-MODEL-ENTRY THRU 055-EXIT
036400     ELSE
036500         SET WMD-LAST-TERM-IDX(WMD-IDX) TO WT-IDX.
036600 050-EXIT.
036700     EXIT.
036800
036900 055-OPEN-MODEL-ENTRY.
037000     ADD 1 TO WS-MODEL-COUNT.
037100     SET WMD-IDX TO WS-MODEL-COUNT.
037200     MOVE MT-MODEL-ID TO WMD-MODEL-ID(WMD-IDX).
037300     MOVE TERM-MODEL-NAME TO WMD-MODEL-NAME(WMD-IDX).
037400     SET WMD-FIRST-TERM-IDX(WMD-IDX) TO WT-IDX.
037500     SET WMD-LAST-TERM-IDX(WMD-IDX) TO WT-IDX.
037600 055-EXIT.
037700     EXIT.
037800
037900*    060-LOAD-VM-TABLE READS VMXTRCT STRAIGHT THROUGH ONCE,
038000*    BUILDING ONE VM-LOOKUP-ENTRY PER MATCHER ROW AND OPENING A
038100*    NEW RULE-LOOKUP-ENTRY EVERY TIME VMX-RULE-ID CHANGES - THE
038200*    FILE IS ALREADY IN (RULE-ID, VM-SEQ) ORDER.
038300 060-LOAD-VM-TABLE.
038400     MOVE "060-LOAD-VM-TABLE" TO PARA-NAME.
038500     READ VMXTRCT
038600         AT END
038700         GO TO 060-EXIT
038800     END-READ.
038900     MOVE VMX-RULE-ID TO VM-LK-RULE-ID(VM-LOOKUP-IDX).
039000     MOVE VMX-SEQ TO VM-LK-SEQ(VM-LOOKUP-IDX).
039100     MOVE VMX-VAR-KEY TO VM-LK-VAR-KEY(VM-LOOKUP-IDX).
039200     MOVE VMX-EXPRESSION TO VM-LK-EXPRESSION(VM-LOOKUP-IDX).
039300     ADD 1 TO VM-LOOKUP-COUNT.
039400     IF VM-LOOKUP-IDX = 1
039500             OR VMX-RULE-ID NOT = RULE-LK-RULE-ID(RULE-LOOKUP-IDX)
039600         PERFORM 065-OPEN-RULE-ENTRY THRU 065-EXIT
039700     ELSE
039800         ADD 1 TO RULE-LK-MATCHER-COUNT(RULE-LOOKUP-IDX).
039900 060-EXIT.
040000     EXIT.
040100
040200 065-OPEN-RULE-ENTRY.
040300     ADD 1 TO RULE-LOOKUP-COUNT.
040400     SET RULE-LOOKUP-IDX TO RULE-LOOKUP-COUNT.
040500     MOVE VMX-RULE-ID TO RULE-LK-RULE-ID(RULE-LOOKUP-IDX).
040600     MOVE VMX-SUMMAND-EXPR TO RULE-LK-SUMMAND-EXPR(RULE-LOOKUP-IDX).
040700     MOVE VMX-BYPASS-ENABLED TO
040800         RULE-LK-BYPASS-ENABLED(RULE-LOOKUP-IDX).
040900     MOVE 1 TO RULE-LK-MATCHER-COUNT(RULE-LOOKUP-IDX).
041000 065-EXIT.
041100     EXIT.
041200
041300*    200-PROCESS-RUN HANDLES ONE CIV-RUN-ID GROUP OFF CIVGOOD -
041400*    LOAD ITS SUPPLIED VALUES INTO CIV-LOOKUP-TABLE, THEN SCORE
041500*    EVERY MODEL ON THE CATALOGUE AGAINST THEM.
041600 200-PROCESS-RUN.
041700     MOVE "200-PROCESS-RUN" TO PARA-NAME.
041800     MOVE CIV-RUN-ID TO WS-HOLD-RUN-ID.
041900     MOVE ZERO TO CIV-LOOKUP-COUNT.
042000     PERFORM 250-LOAD-CIV-GROUP THRU 250-EXIT
042100         UNTIL NO-MORE-CIVGOOD
042200            OR CIV-RUN-ID NOT = WS-HOLD-RUN-ID.
042300     PERFORM 400-SCORE-ONE-MODEL THRU 400-EXIT
042400         VARYING WMD-IDX FROM 1 BY 1
042500         UNTIL WMD-IDX > WS-MODEL-COUNT.
042600     ADD 1 TO RUN-COUNT.
042700 200-EXIT.
042800     EXIT.
042900
043000 250-LOAD-CIV-GROUP.
043100     SET CIV-LOOKUP-IDX TO 1.
043200     MOVE SPACE TO WS-CIV-FOUND-SW.
043300     SEARCH CIV-LOOKUP-ENTRY
043400         AT END
043500         PERFORM 260-ADD-CIV-ENTRY THRU 260-EXIT
043600         WHEN CIV-LK-VAR-KEY(CIV-LOOKUP-IDX) = CIV-VAR-KEY
043700         ADD 1 TO WCS-COUNT(CIV-LOOKUP-IDX).                      CR-1159 
043800     PERFORM 900-READ-CIVGOOD THRU 900-EXIT.
043900 250-EXIT.
044000     EXIT.
044100
044200 260-ADD-CIV-ENTRY.
044300     ADD 1 TO CIV-LOOKUP-COUNT.
044400     SET CIV-LOOKUP-IDX TO CIV-LOOKUP-COUNT.
044500     MOVE CIV-VAR-KEY TO CIV-LK-VAR-KEY(CIV-LOOKUP-IDX).
044600     MOVE CIV-VAR-TYPE TO CIV-LK-VAR-TYPE(CIV-LOOKUP-IDX).
044700     MOVE CIV-NUM-VALUE TO CIV-LK-NUM-VALUE(CIV-LOOKUP-IDX).
044800     MOVE CIV-BOOL-VALUE TO CIV-LK-BOOL-VALUE(CIV-LOOKUP-IDX).
044900     MOVE CIV-TEXT-VALUE TO CIV-LK-TEXT-VALUE(CIV-LOOKUP-IDX).
045000     MOVE 1 TO WCS-COUNT(CIV-LOOKUP-IDX).
045100 260-EXIT.
045200     EXIT.
045300
045400*    400-SCORE-ONE-MODEL - CR-1094.  A MODEL THAT FAILS THE
045500*    REQUIRED-VARIABLE PRECONDITION IS REJECTED AND COUNTED, NOT
045600*    ABENDED - AN EMPTY OR SHORT CIVGOOD GROUP IS A DAILY DATA
045700*    CONDITION, NOT A CONFIGURATION DEFECT.
045800 400-SCORE-ONE-MODEL.
045900     MOVE SPACE TO WS-VALIDATION-SW, WS-REJECT-REASON-SW.
046000     PERFORM 420-VALIDATE-REQUIRED-VARS THRU 420-EXIT.
046100     IF WS-VALIDATION-FAILED
046200         IF WS-REJECT-IS-DUPLICATE
046300             ADD 1 TO CALCS-DUP-REJECTED
046400         ELSE
046500             ADD 1 TO CALCS-MISSING-REJECTED
046600     ELSE
046700         PERFORM 500-ACCUMULATE-TERMS THRU 500-EXIT
046800         PERFORM 600-APPLY-LOGISTIC THRU 600-EXIT
046900         PERFORM 650-WRITE-CALCRSLT THRU 650-EXIT
047000         ADD 1 TO CALCS-PROCESSED.
047100 400-EXIT.
047200     EXIT.
047300
047400*    420-VALIDATE-REQUIRED-VARS - THE EXACTLY-ONE-VALUE
047500*    PRECONDITION.  FIRST BUILD WS-REQUIRED-VARS-WORK, THE UNION
047600*    OF EVERY VARIABLE THIS MODEL NEEDS (420-COLLECT-ONE-TERM
047700*    PER TERM), THEN CHECK EACH ONE AGAINST CIV-LOOKUP-TABLE
047800*    (440-CHECK-ONE-REQ-VAR).  THE FIRST FAILURE STOPS THE SCAN -
047900*    THE RUN-SUMMARY TRAILER COUNTS REJECTIONS, IT DOES NOT NAME
048000*    EVERY MISSING OR DUPLICATE VARIABLE FOR A GIVEN MODEL.
048100 420-VALIDATE-REQUIRED-VARS.
048200     MOVE ZERO TO WS-REQ-VAR-COUNT.
048300     PERFORM 430-COLLECT-ONE-TERM THRU 430-EXIT
048400         VARYING WT-IDX FROM WMD-FIRST-TERM-IDX(WMD-IDX) BY 1
048500         UNTIL WT-IDX > WMD-LAST-TERM-IDX(WMD-IDX).
048600     PERFORM 440-CHECK-ONE-REQ-VAR THRU 440-EXIT
048700         VARYING WRV-IDX FROM 1 BY 1
048800         UNTIL WRV-IDX > WS-REQ-VAR-COUNT
048900            OR WS-VALIDATION-FAILED.
049000 420-EXIT.
049100     EXIT.
049200
049300 430-COLLECT-ONE-TERM.
049400     IF WT-TERM-IS-NUMERICAL(WT-IDX)
049500         MOVE WT-VAR-KEY(WT-IDX) TO WS-VAR-KEY-PARM
049600         MOVE SPACE TO WS-BYPASS-PARM
049700         PERFORM 435-ADD-REQ-VAR THRU 435-EXIT
049800     ELSE
049900         PERFORM 438-COLLECT-RULE-VARS THRU 438-EXIT.
050000 430-EXIT.
050100     EXIT.
050200
050300 435-ADD-REQ-VAR.
050400     SET WRV-IDX TO 1.
050500     SEARCH WRV-ENTRY
050600         AT END
050700         ADD 1 TO WS-REQ-VAR-COUNT
050800         SET WRV-IDX TO WS-REQ-VAR-COUNT
050900         MOVE WS-VAR-KEY-PARM TO WRV-VAR-KEY(WRV-IDX)
051000         MOVE WS-BYPASS-PARM TO WRV-BYPASS-OK-SW(WRV-IDX)
051100         WHEN WRV-VAR-KEY(WRV-IDX) = WS-VAR-KEY-PARM
051200         CONTINUE.                                                CR-1159 
051300 435-EXIT.
051400     EXIT.
051500
051600 438-COLLECT-RULE-VARS.
051700     SET RULE-LOOKUP-IDX TO 1.
051800     SEARCH RULE-LOOKUP-ENTRY
051900         AT END
052000         CONTINUE
052100         WHEN RULE-LK-RULE-ID(RULE-LOOKUP-IDX) = WT-RULE-ID(WT-IDX)
052200         PERFORM 439-COLLECT-ONE-MATCHER THRU 439-EXIT
052300             VARYING VM-LOOKUP-IDX FROM 1 BY 1
052400             UNTIL VM-LOOKUP-IDX > VM-LOOKUP-COUNT.
052500 438-EXIT.
052600     EXIT.
052700
052800 439-COLLECT-ONE-MATCHER.
052900     IF VM-LK-RULE-ID(VM-LOOKUP-IDX) = WT-RULE-ID(WT-IDX)
053000         MOVE VM-LK-VAR-KEY(VM-LOOKUP-IDX) TO WS-VAR-KEY-PARM
053100         MOVE RULE-LK-BYPASS-ENABLED(RULE-LOOKUP-IDX) TO WS-BYPASS-PARM
053200         PERFORM 435-ADD-REQ-VAR THRU 435-EXIT.
053300 439-EXIT.
053400     EXIT.
053500
053600 440-CHECK-ONE-REQ-VAR.
053700     SET CIV-LOOKUP-IDX TO 1.
053800     MOVE SPACE TO WS-CIV-FOUND-SW.
053900     SEARCH CIV-LOOKUP-ENTRY
054000         AT END
054100         CONTINUE
054200         WHEN CIV-LK-VAR-KEY(CIV-LOOKUP-IDX) = WRV-VAR-KEY(WRV-IDX)
054300         MOVE "Y" TO WS-CIV-FOUND-SW.
054400     IF NOT WS-CIV-KEY-WAS-FOUND
054500         IF NOT WRV-MISSING-IS-OK(WRV-IDX)
054600             MOVE "Y" TO WS-VALIDATION-SW
054700             MOVE "M" TO WS-REJECT-REASON-SW
054800     ELSE
054900         IF WCS-COUNT(CIV-LOOKUP-IDX) > 1
055000             MOVE "Y" TO WS-VALIDATION-SW
055100             MOVE "D" TO WS-REJECT-REASON-SW.
055200 440-EXIT.
055300     EXIT.
055400
055500*    500-ACCUMULATE-TERMS - BATCH FLOW STEPS 4/5.  ONE CALL TO
055600*    RSKTERM PER MODEL-TERM ROW, IN TERM-SEQ ORDER (THE ORDER
055700*    THE ROWS WERE LOADED IN), REGARDLESS OF TERM-KIND - RSKTERM
055800*    ITSELF DISPATCHES ON TW-TERM-KIND-SW.
055900 500-ACCUMULATE-TERMS.
056000     MOVE ZERO TO WS-SUM.
056100     PERFORM 520-CALC-ONE-TERM THRU 520-EXIT
056200         VARYING WT-IDX FROM WMD-FIRST-TERM-IDX(WMD-IDX) BY 1
056300         UNTIL WT-IDX > WMD-LAST-TERM-IDX(WMD-IDX).
056400 500-EXIT.
056500     EXIT.
056600
056700 520-CALC-ONE-TERM.
056800     MOVE WT-TERM-KIND(WT-IDX) TO TW-TERM-KIND-SW.
056900     MOVE WT-COEFFICIENT(WT-IDX) TO TW-COEFFICIENT.
057000     MOVE ZERO TO TW-SUMMAND, TW-RETURN-CODE, TW-MISSING-COUNT.
057100     MOVE ZERO TO TW-SUPPLIED-NUM-VALUE, TW-RULE-ID.
057200     IF WT-TERM-IS-NUMERICAL(WT-IDX)
057300         PERFORM 530-FIND-NUMERIC-VALUE THRU 530-EXIT
057400     ELSE
057500         MOVE WT-RULE-ID(WT-IDX) TO TW-RULE-ID.
057600     CALL "RSKTERM" USING TERM-CALC-REC, RULE-EVAL-REC,
057700         CIV-LOOKUP-TABLE, VM-LOOKUP-TABLE, RULE-LOOKUP-TABLE.
057800     ADD TW-SUMMAND TO WS-SUM.
057900 520-EXIT.
058000     EXIT.
058100
058200*    530-FIND-NUMERIC-VALUE - THE VALUE FOR AN N-TERM WAS ALREADY
058300*    PROVEN TO EXIST, EXACTLY ONCE, BY 420-VALIDATE-REQUIRED-
058400*    VARS, SO THE SEARCH HERE NEVER ACTUALLY FAILS IN NORMAL
058500*    RUNNING.
058600 530-FIND-NUMERIC-VALUE.
058700     SET CIV-LOOKUP-IDX TO 1.
058800     SEARCH CIV-LOOKUP-ENTRY
058900         AT END
059000         CONTINUE
059100         WHEN CIV-LK-VAR-KEY(CIV-LOOKUP-IDX) = WT-VAR-KEY(WT-IDX)
059200         MOVE CIV-LK-NUM-VALUE(CIV-LOOKUP-IDX)
059300             TO TW-SUPPLIED-NUM-VALUE.
059400 530-EXIT.
059500     EXIT.
059600
059700*    600-APPLY-LOGISTIC - BATCH FLOW STEP 6.  RE-RETURN-CODE OF
059800*    +4 MEANS THE SERIES DID NOT CONVERGE INSIDE RSKEXP'S CAP -
059900*    NO MODEL SHIPPED TO DATE HAS EVER SUMMED FAR ENOUGH TO HIT
060000*    THIS, SO IT IS LOGGED, NOT TREATED AS A REJECTION.
060100 600-APPLY-LOGISTIC.
060200     MOVE WS-SUM TO RE-LOGIT-SUM.
060300     MOVE ZERO TO RE-PROBABILITY, RE-RETURN-CODE.
060400     CALL "RSKEXP" USING RSKEXP-PARM.
060500     IF RE-RETURN-CODE NOT = ZERO
060600         DISPLAY "** RSKEXP SERIES DID NOT CONVERGE - MODEL "
060700             WMD-MODEL-NAME(WMD-IDX).
060800 600-EXIT.
060900     EXIT.
061000
061100 650-WRITE-CALCRSLT.
061200     MOVE WS-HOLD-RUN-ID TO CR-RUN-ID.
061300     MOVE WMD-MODEL-NAME(WMD-IDX) TO CR-MODEL-NAME.
061400     MOVE RE-PROBABILITY TO CR-PROBABILITY.
061500     WRITE CALCRSLT-REC.
061600 650-EXIT.
061700     EXIT.
061800
061900 900-READ-CIVGOOD.
062000     READ CIVGOOD
062100         AT END
062200         MOVE "N" TO MORE-DATA-SW
062300         GO TO 900-EXIT
062400     END-READ.
062500 900-EXIT.
062600     EXIT.
062700
062800 900-CLEANUP.
062900     MOVE "900-CLEANUP" TO PARA-NAME.
063000     CLOSE MDLXTRCT, VMXTRCT, CIVGOOD, CALCRSLT, SYSOUT.
063100     DISPLAY "** MODELS LOADED **".
063200     DISPLAY WS-MODEL-COUNT.
063300     DISPLAY "** CALCULATION RUNS PROCESSED **".
063400     DISPLAY RUN-COUNT.
063500     DISPLAY "** MODEL CALCULATIONS SCORED **".
063600     DISPLAY CALCS-PROCESSED.
063700     DISPLAY "** MODEL CALCULATIONS REJECTED - MISSING VALUE **".
063800     DISPLAY CALCS-MISSING-REJECTED.
063900     DISPLAY "** MODEL CALCULATIONS REJECTED - DUPLICATE VALUE **".
064000     DISPLAY CALCS-DUP-REJECTED.
064100     DISPLAY "******** NORMAL END OF JOB RSKCALC ********".
064200 900-CLEANUP-EXIT.
064300     EXIT.
064400
064500 1000-ABEND-RTN.
064600     WRITE SYSOUT-REC FROM ABEND-REC.
064700     CLOSE MDLXTRCT, VMXTRCT, CIVGOOD, CALCRSLT, SYSOUT.
064800     DISPLAY "*** ABNORMAL END OF JOB - RSKCALC ***" UPON CONSOLE.
064900     DIVIDE ZERO-VAL INTO ONE-VAL.

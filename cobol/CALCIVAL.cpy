000100******************************************************************
000200*    CALCIVAL  -  CALC-INPUT-VALUE BATCH INPUT RECORD
000300*    MANY ROWS PER CALCULATION RUN.  CIV-RUN-ID CARRIES THE
000400*    OWNING RUN FORWARD - SORTED (CIV-RUN-ID, CIV-VAR-KEY) ON
000500*    THE QSAM INPUT FILE - SEE RSKVEDIT AND RSKCALC.
000600******************************************************************
000700 01  CALCIVAL-REC.
000800     05  CIV-RUN-ID                  PIC 9(09).
000900     05  CIV-VAR-KEY                 PIC X(40).
001000     05  CIV-VAR-TYPE                PIC X(01).
001100         88  CIV-IS-NUMERICAL            VALUE "N".
001200         88  CIV-IS-BOOLEAN              VALUE "B".
001300         88  CIV-IS-PROCEDURE            VALUE "P".
001400         88  CIV-IS-MULTI-SELECT         VALUE "M".
001500     05  CIV-NUM-VALUE               PIC S9(09)V9(4).
001600     05  CIV-BOOL-VALUE              PIC X(01).
001700         88  CIV-BOOL-IS-TRUE            VALUE "Y".
001800     05  CIV-TEXT-VALUE              PIC X(40).
001900     05  CIV-DISPLAY-STRING          PIC X(80).
002000     05  FILLER                      PIC X(05).

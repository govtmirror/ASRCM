000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKMLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/91.
000700 DATE-COMPILED. 02/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKMLOAD IS THE FIRST JOB STEP IN THE NIGHTLY MERIDIAN CHAIN.
001300*    RSKMODEL HOLDS ONE HEADER ROW PER CATALOGUED RISK MODEL;
001400*    MDLTERM HOLDS MANY DETAIL ROWS PER MODEL, MAINTAINED IN
001500*    (MODEL-ID, TERM-SEQ) ORDER.  THIS JOB PASSES EVERY MDLTERM
001600*    ROW STRAIGHT THROUGH TO MDLXTRCT FOR RSKCALC, BUT FIRST
001700*    CONTROL-BREAKS ON MT-MODEL-ID TO CHECK THE NUMBER OF TERM
001800*    ROWS ACTUALLY PRESENT FOR EACH MODEL AGAINST THAT MODEL'S
001900*    OWN MODEL-TERM-COUNT HEADER FIELD - A CATALOGUE THAT SAYS
002000*    IT HAS 6 TERMS HAD BETTER HAVE 6 MDLTERM ROWS ON FILE.
002100*
002200*    RSKMODEL IS SMALL (WELL UNDER A HUNDRED MODELS EXPECTED)
002300*    SO IT IS LOADED WHOLE INTO WS-MODEL-TABLE AT 050-LOAD TIME
002400*    AND SEARCHED FROM THERE - IT IS A LINE-SEQUENTIAL FILE,
002500*    NOT VSAM, SO THERE IS NO RANDOM READ TO FALL BACK ON.
002600*----------------------------------------------------------------
002700*CHANGE LOG
002800*DATE      BY   TICKET     DESCRIPTION
002900*--------  ---  ---------  ------------------------------------
003000*02/11/91  JS   INIT       ORIGINAL CODING.
003100*07/30/93  AK   CR-1101    A MODEL WITH ZERO MDLTERM ROWS WAS
003200*                         SILENTLY DROPPED - THE MAINLINE NOW
003300*                         ABENDS ON A MODEL-ID PRESENT IN
003400*                         RSKMODEL BUT MISSING FROM MDLTERM.
003500*11/02/96  MM   CR-1180    RAISED WS-MODEL-TABLE FROM 25 TO 50
003600*                         ENTRIES - RESEARCH ADDED A BATCH OF
003700*                         NEW COMORBIDITY MODELS THIS QUARTER.
003800*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
003900*                         FIELDS OF ITS OWN.  NO CHANGE
004000*                         REQUIRED. SIGNED OFF.
004100*04/09/08  JS   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
004200*                         THE OLD SEARCH JOB WAS RETIRED.
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT RSKMODEL
005800     ASSIGN TO UT-S-RSKMODEL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS RSKMODEL-STATUS.
006100
006200     SELECT MDLTERM
006300     ASSIGN TO UT-S-MDLTERM
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS MDLTERM-STATUS.
006600
006700     SELECT MDLXTRCT
006800     ASSIGN TO UT-S-MDLXTRC
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS MDLXTRCT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                      PIC X(130).
008100
008200 FD  RSKMODEL
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RSKMODEL-REC.
008800 COPY RSKMODEL.
008900
009000 FD  MDLTERM
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 160 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MDLTERM-REC.
009600 COPY MDLTERM.
009700
009800*    MDLXTRCT IS A PLAIN PASSTHROUGH OF MDLTERM-REC FOR RSKCALC -
009900*    SEE 200-PROCESS-TERM-GROUP.  NO NAMED FIELDS ARE NEEDED
010000*    HERE SINCE THE WHOLE RECORD MOVES AS ONE GROUP.
010100 FD  MDLXTRCT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 160 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS MDLXTRCT-REC.
010700 01  MDLXTRCT-REC                    PIC X(160).
010800
010900 WORKING-STORAGE SECTION.
011000 01  FILE-STATUS-CODES.
011100     05  RSKMODEL-STATUS             PIC X(02).
011200         88  NO-MORE-RSKMODEL-RECS       VALUE "10".
011300     05  MDLTERM-STATUS              PIC X(02).
011400         88  NO-MORE-MDLTERM-RECS        VALUE "10".
011500     05  MDLXTRCT-STATUS             PIC X(02).
011600     05  FILLER                      PIC X(06).
011700
011800*    WS-MODEL-TABLE - ONE ROW PER RSKMODEL HEADER.  LOADED
011900*    WHOLE AT 050-LOAD-MODEL-TABLE AND SEARCHED AT EVERY
012000*    MT-MODEL-ID CONTROL BREAK IN 250-CHECK-GROUP-BALANCE.
012100 01  WS-MODEL-TABLE.
012200     05  WS-MODEL-COUNT              PIC 9(03) COMP.
012300     05  WMT-ENTRY OCCURS 50 TIMES                                CR-1180 
012400             INDEXED BY WMT-IDX.
012500         10  WMT-MODEL-ID                PIC 9(09).
012600         10  WMT-MODEL-ID-ALT REDEFINES WMT-MODEL-ID
012700                                          PIC X(09).
012800         10  WMT-DISPLAY-NAME            PIC X(80).
012900         10  WMT-TERM-COUNT              PIC 9(03).
013000         10  WMT-TERM-COUNT-ALT REDEFINES WMT-TERM-COUNT
013100                                          PIC X(03).
013200         10  WMT-MATCHED-SW              PIC X(01).               CR-1101 
013300             88  WMT-WAS-MATCHED             VALUE "Y".           CR-1101 
013400         10  FILLER                      PIC X(05).
013500     05  FILLER                     PIC X(06).
013600
013700 01  WS-CONTROL-FIELDS.
013800     05  WS-HOLD-MODEL-ID            PIC 9(09).
013900     05  WS-EXPECTED-TERM-COUNT      PIC S9(04) COMP.
014000     05  WS-GROUP-TERM-COUNT         PIC S9(04) COMP.
014100     05  FILLER                      PIC X(06).
014200 01  WS-BALANCE-COMBINED REDEFINES WS-CONTROL-FIELDS.
014300     05  FILLER                      PIC X(09).
014400     05  WS-BALANCE-PAIR             PIC S9(08) COMP.
014500     05  FILLER                      PIC X(06).
014600
014700 01  COUNTERS-AND-SWITCHES.
014800     05  RECORDS-READ                PIC S9(09) COMP.
014900     05  RECORDS-WRITTEN             PIC S9(09) COMP.
015000     05  MODELS-LOADED               PIC S9(04) COMP.
015100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
015200         88  NO-MORE-MDLTERM             VALUE "N".
015300     05  FILLER                      PIC X(08).
015400
015500 77  WS-DATE                     PIC 9(06).
015600
015700 COPY ABENDREC.
015800
015900 PROCEDURE DIVISION.
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100     PERFORM 050-LOAD-MODEL-TABLE THRU 050-EXIT
016200         VARYING WMT-IDX FROM 1 BY 1
016300         UNTIL NO-MORE-RSKMODEL-RECS.
016400     PERFORM 100-MAINLINE THRU 100-EXIT
016500         UNTIL NO-MORE-MDLTERM.
016600     PERFORM 260-CHECK-ALL-MODELS-USED THRU 260-EXIT              CR-1101 
016700         VARYING WMT-IDX FROM 1 BY 1                              CR-1101 
016800         UNTIL WMT-IDX > WS-MODEL-COUNT.                          CR-1101 
016900     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
017000     MOVE ZERO TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB RSKMLOAD ********".
017600     ACCEPT WS-DATE FROM DATE.
017700     INITIALIZE COUNTERS-AND-SWITCHES, WS-MODEL-TABLE,
017800         WS-CONTROL-FIELDS.
017900     OPEN INPUT RSKMODEL, MDLTERM.
018000     OPEN OUTPUT MDLXTRCT, SYSOUT.
018100     PERFORM 900-READ-MDLTERM THRU 900-EXIT.
018200     IF NO-MORE-MDLTERM
018300         MOVE "EMPTY MDLTERM FILE" TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500     MOVE MT-MODEL-ID TO WS-HOLD-MODEL-ID.
018600 000-EXIT.
018700     EXIT.
018800
018900 050-LOAD-MODEL-TABLE.
019000     MOVE "050-LOAD-MODEL-TABLE" TO PARA-NAME.
019100     READ RSKMODEL
019200         AT END
019300         GO TO 050-EXIT
019400     END-READ.
019500     MOVE MODEL-ID TO WMT-MODEL-ID(WMT-IDX).
019600     MOVE MODEL-DISPLAY-NAME TO WMT-DISPLAY-NAME(WMT-IDX).
019700     MOVE MODEL-TERM-COUNT TO WMT-TERM-COUNT(WMT-IDX).
019800     MOVE "N" TO WMT-MATCHED-SW(WMT-IDX).                         CR-1101 
019900     ADD 1 TO WS-MODEL-COUNT, MODELS-LOADED.
020000 050-EXIT.
020100     EXIT.
020200
020300*    100-MAINLINE DRIVES ONE PASS OF 200-PROCESS-TERM-GROUP PER
020400*    MDLTERM ROW BEARING THE CURRENT MT-MODEL-ID, THEN CHECKS
020500*    THE GROUP'S ROW COUNT AT THE BREAK - CR-1101.
020600 100-MAINLINE.
020700     MOVE "100-MAINLINE" TO PARA-NAME.
020800     MOVE MT-MODEL-ID TO WS-HOLD-MODEL-ID.
020900     MOVE ZERO TO WS-GROUP-TERM-COUNT.
021000     PERFORM 200-PROCESS-TERM-GROUP THRU 200-EXIT
021100         UNTIL NO-MORE-MDLTERM
021200            OR MT-MODEL-ID NOT = WS-HOLD-MODEL-ID.
021300     PERFORM 250-CHECK-GROUP-BALANCE THRU 250-EXIT.
021400 100-EXIT.
021500     EXIT.
021600
021700 200-PROCESS-TERM-GROUP.
021800     WRITE MDLXTRCT-REC FROM MDLTERM-REC.
021900     ADD 1 TO WS-GROUP-TERM-COUNT.
022000     ADD 1 TO RECORDS-WRITTEN.
022100     PERFORM 900-READ-MDLTERM THRU 900-EXIT.
022200 200-EXIT.
022300     EXIT.
022400
022500*    250-CHECK-GROUP-BALANCE - CR-1101.  A MODEL-ID ON MDLTERM
022600*    THAT IS NOT ON THE RSKMODEL CATALOGUE, OR A TERM COUNT
022700*    THAT DOES NOT MATCH THE CATALOGUE'S MODEL-TERM-COUNT,
022800*    ABENDS THE JOB - THE CATALOGUE AND THE DETAIL FILE HAVE
022900*    GOTTEN OUT OF STEP WITH EACH OTHER.
023000 250-CHECK-GROUP-BALANCE.
023100     MOVE "250-CHECK-GROUP-BALANCE" TO PARA-NAME.
023200     SET WMT-IDX TO 1.
023300     SEARCH WMT-ENTRY                                             CR-1101 
023400         AT END
023500         MOVE "*** MDLTERM MODEL-ID NOT ON RSKMODEL" TO
023600             ABEND-REASON
023700         MOVE WS-HOLD-MODEL-ID TO ACTUAL-VAL
023800         GO TO 1000-ABEND-RTN
023900         WHEN WMT-MODEL-ID(WMT-IDX) = WS-HOLD-MODEL-ID
024000         CONTINUE.
024100     MOVE WMT-TERM-COUNT(WMT-IDX) TO WS-EXPECTED-TERM-COUNT.
024200     MOVE "Y" TO WMT-MATCHED-SW(WMT-IDX).                         CR-1101 
024300     IF WS-GROUP-TERM-COUNT NOT = WS-EXPECTED-TERM-COUNT          CR-1101 
024400         MOVE "*** MDLTERM ROW COUNT OUT OF BALANCE" TO
024500             ABEND-REASON
024600         MOVE WS-EXPECTED-TERM-COUNT TO EXPECTED-VAL
024700         MOVE WS-GROUP-TERM-COUNT TO ACTUAL-VAL
024800         GO TO 1000-ABEND-RTN.
024900 250-EXIT.
025000     EXIT.
025100
025200*    260-CHECK-ALL-MODELS-USED - CR-1101.  RUNS ONCE, AFTER
025300*    MDLTERM IS EXHAUSTED, OVER EVERY ENTRY 050-LOAD-MODEL-
025400*    TABLE BUILT FROM RSKMODEL.  250-CHECK-GROUP-BALANCE ONLY
025500*    MARKS AN ENTRY MATCHED WHEN ITS MODEL-ID ACTUALLY TURNS
025600*    UP ON MDLTERM - A CATALOGUED MODEL WITH ZERO MDLTERM ROWS
025700*    NEVER CONTROL-BREAKS AT ALL, SO IT WOULD OTHERWISE LEAVE
025800*    THIS SWEEP AS THE ONLY PLACE THAT CATCHES IT.
025900 260-CHECK-ALL-MODELS-USED.
026000     MOVE "260-CHECK-ALL-MODELS-USED" TO PARA-NAME.               CR-1101 
026100     IF NOT WMT-WAS-MATCHED(WMT-IDX)                              CR-1101 
026200         MOVE "*** RSKMODEL ENTRY HAS NO MDLTERM ROWS" TO
026300             ABEND-REASON
026400         MOVE WMT-MODEL-ID(WMT-IDX) TO ACTUAL-VAL
026500         GO TO 1000-ABEND-RTN.
026600 260-EXIT.
026700     EXIT.
026800
026900 900-READ-MDLTERM.
027000     READ MDLTERM
027100         AT END
027200         MOVE "N" TO MORE-DATA-SW
027300         GO TO 900-EXIT
027400     END-READ.
027500     ADD 1 TO RECORDS-READ.
027600 900-EXIT.
027700     EXIT.
027800
027900 900-CLEANUP.
028000     MOVE "900-CLEANUP" TO PARA-NAME.
028100     CLOSE RSKMODEL, MDLTERM, MDLXTRCT, SYSOUT.
028200     DISPLAY "** MODELS LOADED **".
028300     DISPLAY MODELS-LOADED.
028400     DISPLAY "** MDLTERM ROWS READ **".
028500     DISPLAY RECORDS-READ.
028600     DISPLAY "** MDLTERM ROWS WRITTEN **".
028700     DISPLAY RECORDS-WRITTEN.
028800     DISPLAY "******** NORMAL END OF JOB RSKMLOAD ********".
028900 900-CLEANUP-EXIT.
029000     EXIT.
029100
029200 1000-ABEND-RTN.
029300     WRITE SYSOUT-REC FROM ABEND-REC.
029400     CLOSE RSKMODEL, MDLTERM, MDLXTRCT, SYSOUT.
029500     DISPLAY "*** ABNORMAL END OF JOB - RSKMLOAD ***" UPON CONSOLE.
029600     DIVIDE ZERO-VAL INTO ONE-VAL.

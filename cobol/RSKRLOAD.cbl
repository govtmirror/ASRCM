000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKRLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/91.
000700 DATE-COMPILED. 03/04/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKRLOAD IS THE SECOND JOB STEP IN THE NIGHTLY MERIDIAN CHAIN,
001300*    RUN RIGHT AFTER RSKMLOAD.  RULEMSTR HOLDS ONE HEADER ROW PER
001400*    DERIVED-TERM RULE; VALMTCHR HOLDS MANY VALUE-MATCHER ROWS
001500*    PER RULE, MAINTAINED IN (VM-RULE-ID, VM-SEQ) ORDER.
001600*
001700*    RULEMSTR IS SMALL SO IT IS LOADED WHOLE INTO WS-RULE-TABLE
001800*    AT 050-LOAD TIME, THE SAME WAY RSKMLOAD LOADS RSKMODEL -
001900*    BOTH ARE LINE-SEQUENTIAL FILES WITH NO RANDOM READ.
002000*    EVERY VALMTCHR ROW IS THEN SEARCHED AGAINST WS-RULE-TABLE
002100*    (300-SEARCH-RULE-TABLE) SO ITS OWNING RULE'S SUMMAND
002200*    EXPRESSION AND BYPASS FLAG RIDE ALONG ON THE OUTPUT ROW -
002300*    RSKRULE THEN NEVER HAS TO OPEN RULEMSTR ITSELF.  AT EACH
002400*    VM-RULE-ID BREAK THE ACTUAL MATCHER COUNT FOR THE GROUP IS
002500*    CHECKED AGAINST THAT RULE'S OWN RULE-MATCHER-COUNT FIELD.
002600*----------------------------------------------------------------
002700*CHANGE LOG
002800*DATE      BY   TICKET     DESCRIPTION
002900*--------  ---  ---------  ------------------------------------
003000*03/04/91  JS   INIT       ORIGINAL CODING.
003100*02/18/94  AK   CR-1112    A VALMTCHR ROW WITH NO MATCHING
003200*                         RULEMSTR HEADER WAS BEING WRITTEN TO
003300*                         VMXTRCT WITH A BLANK SUMMAND EXPR -
003400*                         THE JOB NOW ABENDS INSTEAD.
003500*09/09/95  MM   CR-1163    RAISED WS-RULE-TABLE FROM 100 TO 200
003600*                         ENTRIES - SAME QUARTER VARMSTR WAS
003700*                         EXPANDED FOR THE COMORBIDITY MODELS.
003800*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
003900*                         FIELDS OF ITS OWN.  NO CHANGE
004000*                         REQUIRED. SIGNED OFF.
004100*04/09/08  JS   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
004200*                         THE OLD SEARCH JOB WAS RETIRED.
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT RULEMSTR
005800     ASSIGN TO UT-S-RULEMSTR
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS RULEMSTR-STATUS.
006100
006200     SELECT VALMTCHR
006300     ASSIGN TO UT-S-VALMTCHR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS VALMTCHR-STATUS.
006600
006700     SELECT VMXTRCT
006800     ASSIGN TO UT-S-VMXTRCT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS VMXTRCT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                      PIC X(130).
008100
008200 FD  RULEMSTR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 300 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RULEMSTR-REC.
008800 COPY RULEMSTR.
008900
009000 FD  VALMTCHR
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 258 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS VALMTCHR-REC.
009600 COPY VALMTCHR.
009700
009800*    VMXTRCT CARRIES EACH VALMTCHR ROW PLUS ITS OWNING RULE'S
009900*    SUMMAND EXPRESSION AND BYPASS FLAG - SEE 300-SEARCH-RULE-
010000*    TABLE.  RSKRULE READS THIS FILE, NOT VALMTCHR ITSELF.
010100 FD  VMXTRCT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 459 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS VMXTRCT-REC.
010700 01  VMXTRCT-REC.
010800     05  VMX-RULE-ID                 PIC 9(09).
010900     05  VMX-SEQ                     PIC 9(03).
011000     05  VMX-VAR-KEY                 PIC X(40).
011100     05  VMX-EXPRESSION              PIC X(200).
011200     05  VMX-BYPASS-ENABLED          PIC X(01).
011300         88  VMX-BYPASS-ON-MISSING-VALUE  VALUE "Y".
011400     05  VMX-SUMMAND-EXPR            PIC X(200).
011500     05  FILLER                      PIC X(06).
011600
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  RULEMSTR-STATUS             PIC X(02).
012000         88  NO-MORE-RULEMSTR-RECS       VALUE "10".
012100     05  VALMTCHR-STATUS             PIC X(02).
012200         88  NO-MORE-VALMTCHR-RECS       VALUE "10".
012300     05  VMXTRCT-STATUS              PIC X(02).
012400     05  FILLER                      PIC X(06).
012500
012600*    WS-RULE-TABLE - ONE ROW PER RULEMSTR HEADER.  LOADED WHOLE
012700*    AT 050-LOAD-RULE-TABLE AND SEARCHED ONCE PER VALMTCHR ROW
012800*    IN 300-SEARCH-RULE-TABLE, AND AGAIN AT EVERY VM-RULE-ID
012900*    BREAK IN 250-CHECK-GROUP-BALANCE.
013000 01  WS-RULE-TABLE.
013100     05  WS-RULE-COUNT               PIC 9(03) COMP.
013200     05  WRT-ENTRY OCCURS 200 TIMES                               CR-1163 
013300             INDEXED BY WRT-IDX.
013400         10  WRT-RULE-ID                 PIC 9(09).
013500         10  WRT-RULE-ID-ALT REDEFINES WRT-RULE-ID
013600                                          PIC X(09).
013700         10  WRT-MATCHER-COUNT           PIC 9(03).
013800         10  WRT-MATCHER-COUNT-ALT REDEFINES WRT-MATCHER-COUNT
013900                                          PIC X(03).
014000         10  WRT-SUMMAND-EXPR            PIC X(200).
014100         10  WRT-BYPASS-ENABLED          PIC X(01).
014200             88  WRT-BYPASS-ON-MISSING-VALUE  VALUE "Y".
014300         10  FILLER                      PIC X(06).
014400     05  FILLER                     PIC X(06).
014500
014600 01  WS-CONTROL-FIELDS.
014700     05  WS-HOLD-RULE-ID             PIC 9(09).
014800     05  WS-EXPECTED-MATCHER-COUNT   PIC S9(04) COMP.
014900     05  WS-GROUP-MATCHER-COUNT      PIC S9(04) COMP.
015000     05  FILLER                      PIC X(06).
015100 01  WS-BALANCE-COMBINED REDEFINES WS-CONTROL-FIELDS.
015200     05  FILLER                      PIC X(09).
015300     05  WS-BALANCE-PAIR             PIC S9(08) COMP.
015400     05  FILLER                      PIC X(06).
015500
015600 01  COUNTERS-AND-SWITCHES.
015700     05  RECORDS-READ                PIC S9(09) COMP.
015800     05  RECORDS-WRITTEN             PIC S9(09) COMP.
015900     05  RULES-LOADED                PIC S9(04) COMP.
016000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
016100         88  NO-MORE-VALMTCHR            VALUE "N".
016200     05  FILLER                      PIC X(08).
016300
016400 77  WS-DATE                     PIC 9(06).
016500
016600 COPY ABENDREC.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 050-LOAD-RULE-TABLE THRU 050-EXIT
017100         VARYING WRT-IDX FROM 1 BY 1
017200         UNTIL NO-MORE-RULEMSTR-RECS.
017300     PERFORM 100-MAINLINE THRU 100-EXIT
017400         UNTIL NO-MORE-VALMTCHR.
017500     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
017600     MOVE ZERO TO RETURN-CODE.
017700     GOBACK.
017800
017900 000-HOUSEKEEPING.
018000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100     DISPLAY "******** BEGIN JOB RSKRLOAD ********".
018200     ACCEPT WS-DATE FROM DATE.
018300     INITIALIZE COUNTERS-AND-SWITCHES, WS-RULE-TABLE,
018400         WS-CONTROL-FIELDS.
018500     OPEN INPUT RULEMSTR, VALMTCHR.
018600     OPEN OUTPUT VMXTRCT, SYSOUT.
018700     PERFORM 900-READ-VALMTCHR THRU 900-EXIT.
018800     IF NO-MORE-VALMTCHR
018900         MOVE "EMPTY VALMTCHR FILE" TO ABEND-REASON
019000         GO TO 1000-ABEND-RTN.
019100     MOVE VM-RULE-ID TO WS-HOLD-RULE-ID.
019200 000-EXIT.
019300     EXIT.
019400
019500 050-LOAD-RULE-TABLE.
019600     MOVE "050-LOAD-RULE-TABLE" TO PARA-NAME.
019700     READ RULEMSTR
019800         AT END
019900         GO TO 050-EXIT
020000     END-READ.
020100     MOVE RULE-ID TO WRT-RULE-ID(WRT-IDX).
020200     MOVE RULE-MATCHER-COUNT TO WRT-MATCHER-COUNT(WRT-IDX).
020300     MOVE RULE-SUMMAND-EXPR TO WRT-SUMMAND-EXPR(WRT-IDX).
020400     MOVE RULE-BYPASS-ENABLED TO WRT-BYPASS-ENABLED(WRT-IDX).
020500     ADD 1 TO WS-RULE-COUNT, RULES-LOADED.
020600 050-EXIT.
020700     EXIT.
020800
020900*    100-MAINLINE DRIVES ONE PASS OF 200-PROCESS-MATCHER-GROUP
021000*    PER VALMTCHR ROW BEARING THE CURRENT VM-RULE-ID, THEN
021100*    CHECKS THE GROUP'S ROW COUNT AT THE BREAK - CR-1112.
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     MOVE VM-RULE-ID TO WS-HOLD-RULE-ID.
021500     MOVE ZERO TO WS-GROUP-MATCHER-COUNT.
021600     PERFORM 200-PROCESS-MATCHER-GROUP THRU 200-EXIT
021700         UNTIL NO-MORE-VALMTCHR
021800            OR VM-RULE-ID NOT = WS-HOLD-RULE-ID.
021900     PERFORM 250-CHECK-GROUP-BALANCE THRU 250-EXIT.
022000 100-EXIT.
022100     EXIT.
022200
022300 200-PROCESS-MATCHER-GROUP.
022400     PERFORM 300-SEARCH-RULE-TABLE THRU 300-EXIT.
022500     WRITE VMXTRCT-REC.
022600     ADD 1 TO WS-GROUP-MATCHER-COUNT.
022700     ADD 1 TO RECORDS-WRITTEN.
022800     PERFORM 900-READ-VALMTCHR THRU 900-EXIT.
022900 200-EXIT.
023000     EXIT.
023100
023200*    300-SEARCH-RULE-TABLE - CR-1112.  EVERY VALMTCHR ROW MUST
023300*    NAME A RULE THAT ACTUALLY EXISTS ON RULEMSTR.  THIS BUILDS
023400*    THE VMXTRCT OUTPUT RECORD FROM THE CURRENT VALMTCHR ROW
023500*    PLUS THE MATCHED RULE'S SUMMAND EXPRESSION AND BYPASS FLAG.
023600 300-SEARCH-RULE-TABLE.
023700     MOVE "300-SEARCH-RULE-TABLE" TO PARA-NAME.
023800     SET WRT-IDX TO 1.
023900     SEARCH WRT-ENTRY                                             CR-1112 
024000         AT END
024100         MOVE "*** VALMTCHR RULE-ID NOT ON RULEMSTR" TO
024200             ABEND-REASON
024300         MOVE VM-RULE-ID TO ACTUAL-VAL
024400         GO TO 1000-ABEND-RTN
024500         WHEN WRT-RULE-ID(WRT-IDX) = VM-RULE-ID
024600         MOVE VM-RULE-ID TO VMX-RULE-ID
024700         MOVE VM-SEQ TO VMX-SEQ
024800         MOVE VM-VAR-KEY TO VMX-VAR-KEY
024900         MOVE VM-EXPRESSION TO VMX-EXPRESSION
025000         MOVE WRT-SUMMAND-EXPR(WRT-IDX) TO VMX-SUMMAND-EXPR
025100         MOVE WRT-BYPASS-ENABLED(WRT-IDX) TO VMX-BYPASS-ENABLED.
025200 300-EXIT.
025300     EXIT.
025400
025500*    250-CHECK-GROUP-BALANCE - CR-1112.  A MATCHER-CHAIN LENGTH
025600*    THAT DOES NOT MATCH THE RULE'S OWN RULE-MATCHER-COUNT
025700*    FIELD ABENDS THE JOB - THE CATALOGUE AND THE DETAIL FILE
025800*    HAVE GOTTEN OUT OF STEP WITH EACH OTHER.
025900 250-CHECK-GROUP-BALANCE.
026000     MOVE "250-CHECK-GROUP-BALANCE" TO PARA-NAME.
026100     SET WRT-IDX TO 1.
026200     SEARCH WRT-ENTRY
026300         AT END
026400         MOVE "*** VALMTCHR RULE-ID NOT ON RULEMSTR" TO
026500             ABEND-REASON
026600         MOVE WS-HOLD-RULE-ID TO ACTUAL-VAL
026700         GO TO 1000-ABEND-RTN
026800         WHEN WRT-RULE-ID(WRT-IDX) = WS-HOLD-RULE-ID
026900         CONTINUE.
027000     MOVE WRT-MATCHER-COUNT(WRT-IDX) TO WS-EXPECTED-MATCHER-COUNT.
027100     IF WS-GROUP-MATCHER-COUNT NOT = WS-EXPECTED-MATCHER-COUNT
027200         MOVE "*** VALMTCHR ROW COUNT OUT OF BALANCE" TO
027300             ABEND-REASON
027400         MOVE WS-EXPECTED-MATCHER-COUNT TO EXPECTED-VAL
027500         MOVE WS-GROUP-MATCHER-COUNT TO ACTUAL-VAL
027600         GO TO 1000-ABEND-RTN.
027700 250-EXIT.
027800     EXIT.
027900
028000 900-READ-VALMTCHR.
028100     READ VALMTCHR
028200         AT END
028300         MOVE "N" TO MORE-DATA-SW
028400         GO TO 900-EXIT
028500     END-READ.
028600     ADD 1 TO RECORDS-READ.
028700 900-EXIT.
028800     EXIT.
028900
029000 900-CLEANUP.
029100     MOVE "900-CLEANUP" TO PARA-NAME.
029200     CLOSE RULEMSTR, VALMTCHR, VMXTRCT, SYSOUT.
029300     DISPLAY "** RULES LOADED **".
029400     DISPLAY RULES-LOADED.
029500     DISPLAY "** VALMTCHR ROWS READ **".
029600     DISPLAY RECORDS-READ.
029700     DISPLAY "** VALMTCHR ROWS WRITTEN **".
029800     DISPLAY RECORDS-WRITTEN.
029900     DISPLAY "******** NORMAL END OF JOB RSKRLOAD ********".
030000 900-CLEANUP-EXIT.
030100     EXIT.
030200
030300 1000-ABEND-RTN.
030400     WRITE SYSOUT-REC FROM ABEND-REC.
030500     CLOSE RULEMSTR, VALMTCHR, VMXTRCT, SYSOUT.
030600     DISPLAY "*** ABNORMAL END OF JOB - RSKRLOAD ***" UPON CONSOLE.
030700     DIVIDE ZERO-VAL INTO ONE-VAL.

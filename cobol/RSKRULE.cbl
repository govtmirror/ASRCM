000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKRULE.
000400 AUTHOR. R TIERNAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKRULE EVALUATES ONE DERIVED-TERM RULE FOR THE RISK SCORE
001300*    SUITE.  CALLED BY RSKTERM WITH THE RULE-ID AND THE OWNING
001400*    TERM'S COEFFICIENT.  THIS USED TO BE A REIMBURSEMENT-RATE
001500*    LOOKUP AGAINST THE HEALTH_PLAN DB2 TABLE (SEE THE OLD
001600*    PCTPROC MODULE) - THE SAME IF-CHAIN SHAPE CARRIES OVER
001700*    HERE, BUT THE CONDITIONS AND THE TABLE THEY ARE TESTED
001800*    AGAINST ARE NOW DATA-DRIVEN OUT OF THE RULEMSTR AND
001900*    VALMTCHR FILES INSTEAD OF BEING WIRED INTO THE PROGRAM.
002000*
002100*    PASS 1 (150-CHECK-COMPLETENESS) WALKS THE MATCHER CHAIN
002200*    ONCE JUST TO SEE THAT EVERY MATCHER'S VARIABLE HAS A
002300*    SUPPLIED VALUE.  PASS 2 (200-EVALUATE-MATCHERS) WALKS IT
002400*    AGAIN TESTING EACH MATCHER'S CONDITION.  THE SUMMAND
002500*    EXPRESSION IS ONLY EVALUATED IF BOTH PASSES CLEAR.
002600*
002700*    VM-EXPRESSION AND RULE-SUMMAND-EXPR ARE NOT FREE TEXT -
002800*    THEY ARE FIXED-SLOT WORK AREAS PUNCHED BY THE MODEL-BUILD
002900*    UTILITY.  THE WORKING-STORAGE LAYOUTS BELOW SHOW THE
003000*    SLOTS.  A MATCHER'S EXPRESSION IS ONE COMPARISON SLOT.
003100*    A RULE'S
003200*    SUMMAND EXPRESSION IS UP TO 12 (OPERATOR, OPERAND) STEPS
003300*    APPLIED LEFT TO RIGHT AGAINST A RUNNING ACCUMULATOR - NO
003400*    PARENTHESES, NO OPERATOR PRECEDENCE, JUST LIKE A DESK
003500*    CALCULATOR TAPE.
003600*----------------------------------------------------------------
003700*CHANGE LOG
003800*DATE      BY   TICKET     DESCRIPTION
003900*--------  ---  ---------  ------------------------------------
004000*04/02/91  RT   INIT       ORIGINAL CODING, MODELLED ON THE
004100*                         PCTPROC REIMBURSEMENT LOOKUP.
004200*02/11/93  AK   CR-1082    A ZERO-MATCHER RULE NOW FALLS STRAIGHT
004300*                         THROUGH TO THE SUMMAND EXPRESSION - IT
004400*                         WAS WRONGLY RETURNING ZERO BEFORE.
004500*05/06/95  MM   CR-1151    FIXED THE BYPASS CHECK - IT WAS BEING
004600*                         CONSULTED FOR A FAILED CONDITION TOO,
004700*                         NOT JUST A MISSING VALUE AS DESIGNED.
004800*01/03/99  JS   Y2K-004    Y2K REVIEW - PROGRAM CARRIES NO DATE
004900*                         FIELDS.  NO CHANGE REQUIRED. SIGNED OFF.
005000*06/21/02  DP   CR-1288    ADDED THE MISSING-VARIABLE NAME LIST
005100*                         RETURNED TO RSKTERM/RSKCALC SO THE RUN
005200*                         SUMMARY CAN NAME WHAT WAS MISSING.
005300*04/09/08  RT   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
005400*                         THE OLD SCORING BATCH WAS RETIRED.
005500*****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*    THE MATCHED-VALUE TABLE HOLDS, FOR EACH MATCHER PROCESSED
006700*    SO FAR, THE VALUE THAT WAS MATCHED, IN VM-SEQ ORDER.  A
006800*    LATER MATCHER'S EXPRESSION, OR THE SUMMAND EXPRESSION, MAY
006900*    REACH BACK INTO THIS TABLE BY MATCHER SEQUENCE NUMBER.
007000 01  WS-MATCHED-VALUES.
007100     05  WS-MATCHED-COUNT           PIC 9(03) COMP.
007200     05  WS-MATCHED-ENTRY OCCURS 20 TIMES
007300             INDEXED BY WS-MATCH-IDX.
007400         10  WS-MATCHED-VAR-TYPE         PIC X(01).
007500         10  WS-MATCHED-NUM-VALUE        PIC S9(09)V9(04).
007600         10  WS-MATCHED-BOOL-VALUE       PIC X(01).
007700         10  WS-MATCHED-TEXT-VALUE       PIC X(40).
007800         10  FILLER                      PIC X(04).
007900     05  FILLER                     PIC X(05).
008000
008100 01  WS-RULE-WORK.
008200     05  WS-MATCHER-SEQ            PIC S9(04) COMP.
008300     05  WS-RULE-MATCHER-COUNT     PIC 9(03).
008400     05  WS-RULE-BYPASS-SW         PIC X(01).
008500         88  WS-BYPASS-ON-MISSING       VALUE "Y".
008600     05  FILLER                     PIC X(08).
008700
008800*    WS-VM-EXPR-WORK IS THE STRUCTURED VIEW OF ONE MATCHER'S
008900*    200-BYTE VM-EXPRESSION SLOT.  VE-OPERATOR IS EQ/NE/GT/GE/
009000*    LT/LE.  VE-LITERAL-NUM OR VE-LITERAL-TEXT HOLDS THE
009100*    COMPARAND DEPENDING ON THE MATCHED VARIABLE'S OWN TYPE.
009200 01  WS-VM-EXPR-WORK.
009300     05  VE-OPERATOR                PIC X(02).
009400     05  VE-LITERAL-NUM             PIC S9(09)V9(04).
009500     05  VE-LITERAL-TEXT            PIC X(40).
009600     05  FILLER                     PIC X(147).
009700 01  VE-LITERAL-BOOL REDEFINES VE-LITERAL-TEXT.
009800     05  VE-LITERAL-BOOL-CHAR       PIC X(01).
009900     05  FILLER                     PIC X(39).
010000
010100*    WS-SUMMAND-EXPR-WORK IS THE STRUCTURED VIEW OF THE RULE'S
010200*    200-BYTE RULE-SUMMAND-EXPR SLOT - UP TO 12 STEPS APPLIED
010300*    LEFT TO RIGHT.  STEP 1'S OPERATOR IS IGNORED (IT ONLY
010400*    LOADS THE ACCUMULATOR).  A STEP WITH SE-OPERAND-KIND OF
010500*    SPACE ENDS THE CHAIN EARLY - A RULE RARELY NEEDS ALL 12.
010600 01  WS-SUMMAND-EXPR-WORK.
010700     05  SE-STEP OCCURS 12 TIMES.
010800         10  SE-OPERATOR                 PIC X(01).
010900             88  SE-OP-ADD                   VALUE "+".
011000             88  SE-OP-SUBTRACT              VALUE "-".
011100             88  SE-OP-MULTIPLY              VALUE "*".
011200             88  SE-OP-DIVIDE                VALUE "/".
011300         10  SE-OPERAND-KIND             PIC X(01).
011400             88  SE-KIND-COEFFICIENT         VALUE "C".
011500             88  SE-KIND-MATCHED-VALUE       VALUE "V".
011600             88  SE-KIND-LITERAL             VALUE "L".
011700             88  SE-KIND-NONE                VALUE SPACE.
011800         10  SE-OPERAND-SEQ              PIC 9(03).
011900         10  SE-OPERAND-LITERAL          PIC S9(05)V9(04).
012000     05  FILLER                     PIC X(32).
012100
012200 01  WS-EXPR-ACCUM-WORK.
012300     05  WS-EXPR-ACCUM             PIC S9(11)V9(06) COMP-3.
012400     05  WS-EXPR-OPERAND           PIC S9(11)V9(06) COMP-3.
012500     05  WS-STEP-IDX               PIC S9(04) COMP.
012600     05  FILLER                     PIC X(04).
012700 01  WS-EXPR-ACCUM-ALT REDEFINES WS-EXPR-ACCUM-WORK.
012800     05  WS-EXPR-ACCUM-DIGITS      PIC S9(17) COMP-3.
012900
013000 01  WS-SWITCHES.
013100     05  WS-MATCH-FOUND-SW         PIC X(01) VALUE SPACE.
013200         88  WS-VALUE-WAS-FOUND         VALUE "Y".
013300     05  WS-CHAIN-FAILED-SW        PIC X(01) VALUE SPACE.
013400         88  WS-CHAIN-HAS-FAILED        VALUE "Y".
013500     05  WS-CONDITION-SW           PIC X(01) VALUE SPACE.
013600         88  WS-CONDITION-TRUE          VALUE "Y".
013700     05  FILLER                     PIC X(07).
013800
013900 LINKAGE SECTION.
014000 01  RULE-EVAL-REC.
014100     05  RW-RULE-ID                 PIC 9(09).
014200     05  RW-COEFFICIENT             PIC S9(07)V9(04).
014300     05  RW-RULE-VALUE               PIC S9(09)V9(06).
014400     05  RW-RETURN-CODE              PIC S9(04) COMP.
014500     05  RW-MISSING-COUNT           PIC 9(02) COMP.
014600     05  RW-MISSING-KEY OCCURS 20 TIMES
014700                                      PIC X(40).
014800     05  FILLER                     PIC X(06).
014900 01  RW-RULE-VALUE-ALT REDEFINES RW-RULE-VALUE.
015000     05  RW-VALUE-SIGN-DIGIT        PIC S9(01).
015100     05  RW-VALUE-REMAINDER         PIC 9(08)V9(06).
015200
015300 COPY CIVLKUP.
015400 COPY VMLKUP.
015500 COPY RULLKUP.
015600
015700 PROCEDURE DIVISION USING RULE-EVAL-REC, CIV-LOOKUP-TABLE,
015800         VM-LOOKUP-TABLE, RULE-LOOKUP-TABLE.
015900 000-HOUSEKEEPING.
016000     MOVE ZERO TO RW-RETURN-CODE, RW-RULE-VALUE, RW-MISSING-COUNT.
016100     MOVE ZERO TO WS-MATCHED-COUNT.
016200     MOVE SPACE TO WS-CHAIN-FAILED-SW.
016300     PERFORM 050-FIND-RULE THRU 050-EXIT.
016400 000-EXIT.
016500     EXIT.
016600
016700*    050-FIND-RULE - THE RULE HEADER WAS ALREADY STAGED INTO
016800*    RULE-LOOKUP-TABLE BY RSKCALC AT JOB START.  A LINEAR SCAN
016900*    IS PLENTY FAST FOR THE HANDFUL OF RULES A MODEL USES.
017000 050-FIND-RULE.
017100     SET RULE-LOOKUP-IDX TO 1.
017200     SEARCH RULE-LOOKUP-ENTRY
017300         AT END
017400             MOVE +12 TO RW-RETURN-CODE
017500             GO TO 050-EXIT
017600         WHEN RULE-LK-RULE-ID(RULE-LOOKUP-IDX) = RW-RULE-ID
017700             MOVE RULE-LK-MATCHER-COUNT(RULE-LOOKUP-IDX)
017800                 TO WS-RULE-MATCHER-COUNT
017900             MOVE RULE-LK-SUMMAND-EXPR(RULE-LOOKUP-IDX)
018000                 TO WS-SUMMAND-EXPR-WORK
018100             MOVE RULE-LK-BYPASS-ENABLED(RULE-LOOKUP-IDX)
018200                 TO WS-RULE-BYPASS-SW.
018300 050-EXIT.
018400     EXIT.
018500
018600 100-MAINLINE.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     IF RW-RETURN-CODE NOT = ZERO
018900         GO TO 100-EXIT.
019000
019100     PERFORM 150-CHECK-COMPLETENESS THRU 150-EXIT
019200         VARYING WS-MATCHER-SEQ FROM 1 BY 1
019300         UNTIL WS-MATCHER-SEQ > WS-RULE-MATCHER-COUNT
019400            OR WS-CHAIN-HAS-FAILED.
019500
019600     IF WS-CHAIN-HAS-FAILED                                       050695MM
019700         MOVE ZERO TO RW-RULE-VALUE
019800         GO TO 100-EXIT.
019900     IF RW-MISSING-COUNT > ZERO
020000         MOVE +8 TO RW-RETURN-CODE
020100         GO TO 100-EXIT.
020200
020300     PERFORM 200-EVALUATE-MATCHERS THRU 200-EXIT
020400         VARYING WS-MATCHER-SEQ FROM 1 BY 1
020500         UNTIL WS-MATCHER-SEQ > WS-RULE-MATCHER-COUNT
020600            OR WS-CHAIN-HAS-FAILED.
020700
020800     IF WS-CHAIN-HAS-FAILED                                       021193AK
020900         MOVE ZERO TO RW-RULE-VALUE
021000     ELSE
021100         PERFORM 400-COMPUTE-SUMMAND THRU 400-EXIT.
021200 100-EXIT.
021300     EXIT.
021400
021500*    150-CHECK-COMPLETENESS - LOOK UP THE MATCHER ROW FOR THE
021600*    CURRENT WS-MATCHER-SEQ, THEN SEE IF ITS VARIABLE HAS A
021700*    SUPPLIED VALUE.  ON A BYPASSED RULE, A SINGLE MISSING
021800*    VALUE STOPS THE SCAN COLD (021193AK: BUT NOT A ZERO-
021900*    MATCHER RULE - THIS PARAGRAPH SIMPLY NEVER RUNS THEN).
022000*    ON A NON-BYPASSED RULE WE KEEP GOING AND COLLECT EVERY
022100*    MISSING VARIABLE NAME (062102DP).
022200 150-CHECK-COMPLETENESS.
022300     SET VM-LOOKUP-IDX TO 1.
022400     MOVE SPACE TO WS-MATCH-FOUND-SW.
022500     SEARCH VM-LOOKUP-ENTRY
022600         AT END
022700             CONTINUE
022800         WHEN VM-LK-RULE-ID(VM-LOOKUP-IDX) = RW-RULE-ID
022900          AND VM-LK-SEQ(VM-LOOKUP-IDX) = WS-MATCHER-SEQ
023000             MOVE "Y" TO WS-MATCH-FOUND-SW.
023100     IF NOT WS-VALUE-WAS-FOUND
023200         GO TO 150-EXIT.
023300
023400     SET CIV-LOOKUP-IDX TO 1.
023500     MOVE SPACE TO WS-MATCH-FOUND-SW.
023600     SEARCH CIV-LOOKUP-ENTRY
023700         AT END
023800             CONTINUE
023900         WHEN CIV-LK-VAR-KEY(CIV-LOOKUP-IDX)
024000                  = VM-LK-VAR-KEY(VM-LOOKUP-IDX)
024100             MOVE "Y" TO WS-MATCH-FOUND-SW.
024200
024300     IF NOT WS-VALUE-WAS-FOUND
024400         IF WS-BYPASS-ON-MISSING
024500             MOVE "Y" TO WS-CHAIN-FAILED-SW
024600         ELSE
024700             ADD 1 TO RW-MISSING-COUNT
024800             MOVE VM-LK-VAR-KEY(VM-LOOKUP-IDX)
024900                 TO RW-MISSING-KEY(RW-MISSING-COUNT)
025000         GO TO 150-EXIT.
025100
025200     ADD 1 TO WS-MATCHED-COUNT.
025300     MOVE CIV-LK-VAR-TYPE(CIV-LOOKUP-IDX)
025400         TO WS-MATCHED-VAR-TYPE(WS-MATCHED-COUNT).
025500     MOVE CIV-LK-NUM-VALUE(CIV-LOOKUP-IDX)
025600         TO WS-MATCHED-NUM-VALUE(WS-MATCHED-COUNT).
025700     MOVE CIV-LK-BOOL-VALUE(CIV-LOOKUP-IDX)
025800         TO WS-MATCHED-BOOL-VALUE(WS-MATCHED-COUNT).
025900     MOVE CIV-LK-TEXT-VALUE(CIV-LOOKUP-IDX)
026000         TO WS-MATCHED-TEXT-VALUE(WS-MATCHED-COUNT).
026100 150-EXIT.
026200     EXIT.
026300
026400*    200-EVALUATE-MATCHERS - PASS 2.  RE-FIND THE MATCHER ROW
026500*    (COMPLETENESS PASSED SO IT IS THERE) AND TEST ITS CONDITION
026600*    AGAINST THE VALUE MATCHED FOR THIS SEQUENCE NUMBER IN PASS
026700*    1.  A FALSE CONDITION STOPS THE CHAIN BUT IS NOT AN ERROR -
026800*    IT SIMPLY MEANS THE RULE DOES NOT APPLY THIS RUN (062102DP:
026900*    NOTE THIS NEVER CONSULTS THE BYPASS FLAG - CR-1151).
027000 200-EVALUATE-MATCHERS.
027100     SET VM-LOOKUP-IDX TO 1.
027200     SEARCH VM-LOOKUP-ENTRY
027300         AT END
027400             CONTINUE
027500         WHEN VM-LK-RULE-ID(VM-LOOKUP-IDX) = RW-RULE-ID
027600          AND VM-LK-SEQ(VM-LOOKUP-IDX) = WS-MATCHER-SEQ
027700             MOVE VM-LK-EXPRESSION(VM-LOOKUP-IDX)
027800                 TO WS-VM-EXPR-WORK.
027900
028000     IF WS-MATCHED-VAR-TYPE(WS-MATCHER-SEQ) = "N"
028100         PERFORM 210-EVAL-NUMERIC-COND THRU 210-EXIT
028200     ELSE
028300     IF WS-MATCHED-VAR-TYPE(WS-MATCHER-SEQ) = "B"
028400         PERFORM 220-EVAL-BOOLEAN-COND THRU 220-EXIT
028500     ELSE
028600         PERFORM 230-EVAL-TEXT-COND THRU 230-EXIT.
028700
028800     IF NOT WS-CONDITION-TRUE
028900         MOVE "Y" TO WS-CHAIN-FAILED-SW.
029000 200-EXIT.
029100     EXIT.
029200
029300*    210/220/230 TEST ONE MATCHER'S CONDITION - NUMERIC, BOOLEAN
029400*    OR TEXT (PROCEDURE/MULTI-SELECT) COMPARISON, PER THE TYPE OF
029500*    THE VARIABLE THE MATCHER TESTS.  SIX RELATIONS ARE SUPPORTED
029600*    ON NUMERIC AND TEXT; BOOLEAN ONLY SUPPORTS EQ AND NE.
029700 210-EVAL-NUMERIC-COND.
029800     MOVE SPACE TO WS-CONDITION-SW.
029900     IF VE-OPERATOR = "EQ"
030000         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) = VE-LITERAL-NUM
030100             MOVE "Y" TO WS-CONDITION-SW.
030200     IF VE-OPERATOR = "NE"
030300         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) NOT = VE-LITERAL-NUM
030400             MOVE "Y" TO WS-CONDITION-SW.
030500     IF VE-OPERATOR = "GT"
030600         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) > VE-LITERAL-NUM
030700             MOVE "Y" TO WS-CONDITION-SW.
030800     IF VE-OPERATOR = "GE"
030900         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) >= VE-LITERAL-NUM
031000             MOVE "Y" TO WS-CONDITION-SW.
031100     IF VE-OPERATOR = "LT"
031200         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) < VE-LITERAL-NUM
031300             MOVE "Y" TO WS-CONDITION-SW.
031400     IF VE-OPERATOR = "LE"
031500         IF WS-MATCHED-NUM-VALUE(WS-MATCHER-SEQ) <= VE-LITERAL-NUM
031600             MOVE "Y" TO WS-CONDITION-SW.
031700 210-EXIT.
031800     EXIT.
031900
032000 220-EVAL-BOOLEAN-COND.
032100     MOVE SPACE TO WS-CONDITION-SW.
032200     IF VE-OPERATOR = "EQ"
032300         IF WS-MATCHED-BOOL-VALUE(WS-MATCHER-SEQ) = VE-LITERAL-BOOL-CHAR
032400             MOVE "Y" TO WS-CONDITION-SW.
032500     IF VE-OPERATOR = "NE"
032600         IF WS-MATCHED-BOOL-VALUE(WS-MATCHER-SEQ) NOT =
032700                                            VE-LITERAL-BOOL-CHAR
032800             MOVE "Y" TO WS-CONDITION-SW.
032900 220-EXIT.
033000     EXIT.
033100
033200 230-EVAL-TEXT-COND.
033300     MOVE SPACE TO WS-CONDITION-SW.
033400     IF VE-OPERATOR = "EQ"
033500         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) = VE-LITERAL-TEXT
033600             MOVE "Y" TO WS-CONDITION-SW.
033700     IF VE-OPERATOR = "NE"
033800         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) NOT = VE-LITERAL-TEXT
033900             MOVE "Y" TO WS-CONDITION-SW.
034000     IF VE-OPERATOR = "GT"
034100         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) > VE-LITERAL-TEXT
034200             MOVE "Y" TO WS-CONDITION-SW.
034300     IF VE-OPERATOR = "GE"
034400         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) >= VE-LITERAL-TEXT
034500             MOVE "Y" TO WS-CONDITION-SW.
034600     IF VE-OPERATOR = "LT"
034700         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) < VE-LITERAL-TEXT
034800             MOVE "Y" TO WS-CONDITION-SW.
034900     IF VE-OPERATOR = "LE"
035000         IF WS-MATCHED-TEXT-VALUE(WS-MATCHER-SEQ) <= VE-LITERAL-TEXT
035100             MOVE "Y" TO WS-CONDITION-SW.
035200 230-EXIT.
035300     EXIT.
035400
035500*    400-COMPUTE-SUMMAND WALKS THE SUMMAND EXPRESSION'S STEP
035600*    TABLE LEFT TO RIGHT.  STEP 1 LOADS THE ACCUMULATOR; EVERY
035700*    STEP AFTER THAT APPLIES ITS OPERATOR TO IT.  A STEP WHOSE
035800*    OPERAND-KIND IS SPACE ENDS THE CHAIN - NOT EVERY RULE NEEDS
035900*    ALL 12 SLOTS.
036000 400-COMPUTE-SUMMAND.
036100     MOVE ZERO TO WS-EXPR-ACCUM.
036200     PERFORM 410-APPLY-STEP THRU 410-EXIT
036300         VARYING WS-STEP-IDX FROM 1 BY 1
036400         UNTIL WS-STEP-IDX > 12
036500            OR SE-KIND-NONE(WS-STEP-IDX).
036600     MOVE WS-EXPR-ACCUM TO RW-RULE-VALUE.
036700 400-EXIT.
036800     EXIT.
036900
037000 410-APPLY-STEP.
037100     PERFORM 420-RESOLVE-OPERAND THRU 420-EXIT.
037200     IF WS-STEP-IDX = 1
037300         MOVE WS-EXPR-OPERAND TO WS-EXPR-ACCUM
037400     ELSE
037500     IF SE-OP-ADD(WS-STEP-IDX)
037600         ADD WS-EXPR-OPERAND TO WS-EXPR-ACCUM
037700     ELSE
037800     IF SE-OP-SUBTRACT(WS-STEP-IDX)
037900         SUBTRACT WS-EXPR-OPERAND FROM WS-EXPR-ACCUM
038000     ELSE
038100     IF SE-OP-MULTIPLY(WS-STEP-IDX)
038200         MULTIPLY WS-EXPR-OPERAND BY WS-EXPR-ACCUM
038300     ELSE
038400     IF SE-OP-DIVIDE(WS-STEP-IDX)
038500         DIVIDE WS-EXPR-OPERAND INTO WS-EXPR-ACCUM.
038600 410-EXIT.
038700     EXIT.
038800
038900*    420-RESOLVE-OPERAND PICKS UP THE STEP'S OPERAND VALUE -
039000*    THE TERM'S COEFFICIENT, A VALUE MATCHED EARLIER IN THIS
039100*    SAME RULE (BY MATCHER SEQUENCE NUMBER), OR A PLAIN LITERAL
039200*    PUNCHED INTO THE STEP ITSELF.
039300 420-RESOLVE-OPERAND.
039400     IF SE-KIND-COEFFICIENT(WS-STEP-IDX)
039500         MOVE RW-COEFFICIENT TO WS-EXPR-OPERAND
039600     ELSE
039700     IF SE-KIND-MATCHED-VALUE(WS-STEP-IDX)
039800         MOVE WS-MATCHED-NUM-VALUE(SE-OPERAND-SEQ(WS-STEP-IDX))
039900             TO WS-EXPR-OPERAND
040000     ELSE
040100         MOVE SE-OPERAND-LITERAL(WS-STEP-IDX) TO WS-EXPR-OPERAND.
040200 420-EXIT.
040300     EXIT.

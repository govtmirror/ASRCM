000100******************************************************************
000200*    RULEMSTR  -  DERIVED-TERM RULE HEADER RECORD
000300*    ONE ROW PER RULE.  KEYED RANDOM OFF RULE-ID - SEE RSKRLOAD
000400*    AND RSKRULE.  THE MATCHER CHAIN FOR THIS RULE LIVES IN THE
000500*    VALMTCHR DETAIL FILE, VM-SEQ ORDER, RULE-MATCHER-COUNT ROWS.
000600******************************************************************
000700 01  RULEMSTR-REC.
000800     05  RULE-ID                     PIC 9(09).
000900     05  RULE-DISPLAY-NAME           PIC X(80).
001000     05  RULE-MATCHER-COUNT          PIC 9(03).
001100     05  RULE-SUMMAND-EXPR           PIC X(200).
001200     05  RULE-BYPASS-ENABLED         PIC X(01).
001300         88  BYPASS-ON-MISSING-VALUE     VALUE "Y".
001400     05  FILLER                      PIC X(07).

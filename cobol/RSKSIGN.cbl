000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RSKSIGN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*----------------------------------------------------------------
001100*REMARKS.
001200*    RSKSIGN IS THE FOURTH AND LAST JOB STEP IN THE NIGHTLY
001300*    MERIDIAN CHAIN.  IT READS CALCRSLT (WRITTEN BY RSKCALC) ONE
001400*    CR-RUN-ID GROUP AT A TIME AND ASSEMBLES EACH GROUP'S MODEL
001500*    OUTCOMES INTO A SINGLE SIGNED-RESULT AUDIT RECORD.  THE
001600*    PATIENT/PROCEDURE/TIMESTAMP ENVELOPE THAT RIDES ALONG WITH
001700*    EVERY SIGNED RESULT IS NOT ON CALCRSLT AT ALL - IT IS PULLED
001800*    BACK OFF CIVGOOD, THE SAME EDITED-INPUT FILE RSKCALC READ,
001900*    UNDER FOUR RESERVED CIV-VAR-KEY VALUES (PATIENT-DFN, CPT-
002000*    CODE, START-TIMESTAMP, SIGN-TIMESTAMP) THAT NO REAL RISK
002100*    MODEL EVER NAMES AS A REQUIRED VARIABLE.  A RUN WHOSE
002200*    SIGNATURE TIMESTAMP PRECEDES ITS OWN START TIMESTAMP IS A
002300*    CORRUPT RUN AND IS REJECTED, NOT SIGNED.
002400*----------------------------------------------------------------
002500*CHANGE LOG
002600*DATE      BY   TICKET     DESCRIPTION
002700*--------  ---  ---------  ------------------------------------
002800*05/02/91  JS   INIT       ORIGINAL CODING.
002900*09/28/94  AK   CR-1121    A RUN WITH MORE THAN SR-MAX-OUTCOMES
003000*                         MODEL RESULTS WAS OVERRUNNING SR-
003100*                         OUTCOME-TBL SILENTLY.  NOW ABENDS -
003200*                         SUCH A RUN NEEDS THE TABLE RESIZED,
003300*                         NOT A QUIET TRUNCATED AUDIT RECORD.
003400*02/17/97  MM   CR-1180    SR-SECONDS-TO-SIGN WAS COMPUTED FROM
003500*                         THE TIME-OF-DAY FIELDS ALONE AND WENT
003600*                         NEGATIVE FOR ANY SIGNATURE MADE AFTER
003700*                         MIDNIGHT ON A LATER CALENDAR DAY.  A
003800*                         PROPER DAY-NUMBER IS NOW COMPUTED FOR
003900*                         BOTH TIMESTAMPS FIRST.
004000*01/03/99  JS   Y2K-004    Y2K REVIEW - WS-DATE IS DISPLAY ONLY,
004100*                         NEVER COMPARED OR STORED.  THE DAY-
004200*                         NUMBER MATH IN 450-CALC-DAY-NUMBER
004300*                         ALREADY CARRIES A FULL 4-DIGIT YEAR
004400*                         (SR-START-DTE/SR-SIGN-DTE ARE CCYYMMDD
004500*                         ON THE WIRE ALREADY).  NO CHANGE
004600*                         REQUIRED.  SIGNED OFF.
004700*04/09/08  JS   CR-1355    REHOSTED UNDER THE MERIDIAN PROJECT WHEN
004800*                         THE OLD UPDATE JOB WAS RETIRED.
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT CALCRSLT
006400     ASSIGN TO UT-S-CALCRSLT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CALCRSLT-STATUS.
006700
006800     SELECT CIVGOOD
006900     ASSIGN TO UT-S-CIVGOOD
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS CIVGOOD-STATUS.
007200
007300     SELECT SGNRSLT
007400     ASSIGN TO UT-S-SGNRSLT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS SGNRSLT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                      PIC X(130).
008700
008800*    CALCRSLT IS THE PER-MODEL OUTCOME EXTRACT WRITTEN BY
008900*    RSKCALC, ONE ROW PER MODEL SUCCESSFULLY SCORED FOR A RUN,
009000*    IN CR-RUN-ID ORDER.  RSKSIGN AND RSKCALC DO NOT SHARE A
009100*    COPYBOOK FOR THIS FILE, THE SAME AS MDLXTRCT/VMXTRCT ARE
009200*    NOT SHARED BETWEEN RSKMLOAD/RSKRLOAD AND RSKCALC.
009300 FD  CALCRSLT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 100 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CALCRSLT-REC.
009900 01  CALCRSLT-REC.
010000     05  CR-RUN-ID                   PIC 9(09).
010100     05  CR-MODEL-NAME               PIC X(80).
010200     05  CR-PROBABILITY              PIC S9(01)V9(06).
010300     05  FILLER                      PIC X(04).
010400
010500*    CIVGOOD IS THE SAME EDITED-INPUT FILE RSKCALC READ.  THE
010600*    JOB STEP OPENS ITS OWN COPY OF IT FROM THE TOP - RSKSIGN
010700*    NEVER SHARES AN OPEN FILE WITH THE PRIOR STEP.  RSKSIGN
010800*    USES IT ONLY FOR THE FOUR RESERVED ENVELOPE KEYS AND THE
010900*    PER-RUN ROW COUNT - IT DOES NOT RE-VALIDATE VARIABLES.
011000 FD  CIVGOOD
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 189 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CALCIVAL-REC.
011600 COPY CALCIVAL.
011700
011800*    SGNRSLT IS THE FINAL, IMMUTABLE SIGNED-RESULT AUDIT FILE -
011900*    ONE ROW PER RUN THAT PASSES THE SIGNATURE-ORDER CHECK.
012000 FD  SGNRSLT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 941 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS SGNRSLT-REC.
012600 COPY SGNRSLT.
012700
012800 WORKING-STORAGE SECTION.
012900 01  FILE-STATUS-CODES.
013000     05  CALCRSLT-STATUS            PIC X(02).
013100         88  NO-MORE-CALCRSLT-RECS      VALUE "10".
013200     05  CIVGOOD-STATUS              PIC X(02).
013300         88  NO-MORE-CIVGOOD-RECS       VALUE "10".
013400     05  SGNRSLT-STATUS              PIC X(02).
013500     05  FILLER                      PIC X(04).
013600
013700 01  WS-CONTROL-FIELDS.
013800     05  WS-HOLD-RUN-ID              PIC 9(09).
013900     05  WS-NEXT-SR-ID               PIC 9(09) VALUE 1.
014000     05  FILLER                      PIC X(06).
014100 01  WS-BALANCE-COMBINED REDEFINES WS-CONTROL-FIELDS.
014200     05  WS-HOLD-IDS-COMBINED        PIC 9(18).
014300     05  FILLER                      PIC X(06).
014400
014500 01  WS-SWITCHES.
014600     05  MORE-CALCRSLT-SW            PIC X(01) VALUE "Y".
014700         88  NO-MORE-CALCRSLT            VALUE "N".
014800     05  MORE-CIVGOOD-SW             PIC X(01) VALUE "Y".
014900         88  NO-MORE-CIVGOOD             VALUE "N".
015000     05  WS-ORDER-SW                 PIC X(01) VALUE SPACE.
015100         88  WS-ORDER-IS-BAD             VALUE "Y".
015200     05  FILLER                      PIC X(06).
015300
015400*    WS-TIMESTAMP-WORK HOLDS BOTH TIMESTAMPS SIDE BY SIDE SO THE
015500*    SIGNATURE-BEFORE-START ORDER CHECK CAN BE ONE STRAIGHT
015600*    ALPHANUMERIC COMPARE OF TWO EQUAL-WIDTH ALL-DIGIT GROUPS -
015700*    A CCYYMMDDHHMMSS STRING SORTS THE SAME WAY IT COUNTS.
015800 01  WS-START-TS-WORK.
015900     05  WS-START-TS-DTE             PIC 9(08).
016000     05  WS-START-TS-TME             PIC 9(06).
016100 01  WS-START-TS-COMBINED REDEFINES WS-START-TS-WORK
016200                                          PIC 9(14).
016300
016400 01  WS-SIGN-TS-WORK.
016500     05  WS-SIGN-TS-DTE              PIC 9(08).
016600     05  WS-SIGN-TS-TME              PIC 9(06).
016700 01  WS-SIGN-TS-COMBINED REDEFINES WS-SIGN-TS-WORK
016800                                          PIC 9(14).
016900
017000*    450-CALC-DAY-NUMBER TURNS A CALENDAR DATE INTO A PROLEPTIC
017100*    GREGORIAN DAY COUNT SO SR-SECONDS-TO-SIGN COMES OUT RIGHT
017200*    ACROSS A MIDNIGHT BOUNDARY - CR-1180.  CALLED ONCE FOR THE
017300*    START TIMESTAMP AND ONCE FOR THE SIGNATURE TIMESTAMP.
017400 01  WS-DATE-CALC-PARM.
017500     05  WS-DC-YEAR                  PIC 9(04).
017600     05  WS-DC-MONTH                 PIC 9(02).
017700     05  WS-DC-DAY                   PIC 9(02).
017800     05  WS-DC-DAYNUM                PIC 9(07) COMP-3.
017900     05  FILLER                      PIC X(06).
018000
018100 01  WS-DATE-CALC-WORK.
018200     05  WS-DC-LEAP-SW               PIC X(01).
018300         88  WS-DC-IS-LEAP-YEAR          VALUE "Y".
018400     05  WS-DC-REM4                  PIC 9(02) COMP.
018500     05  WS-DC-REM100                PIC 9(02) COMP.
018600     05  WS-DC-REM400                PIC 9(03) COMP.
018700     05  WS-DC-Q                     PIC 9(06) COMP.
018800     05  FILLER                      PIC X(06).
018900
019000*    WS-CUM-DAYS IS THE NUMBER OF DAYS ELAPSED IN A COMMON YEAR
019100*    BEFORE THE FIRST OF EACH MONTH - JAN=0, FEB=31, ETC.  KEPT
019200*    AS A LITERAL REDEFINED INTO A TABLE, THE SAME WAY THIS SHOP
019300*    BUILDS SMALL CONSTANT TABLES ELSEWHERE.
019400 01  WS-CUM-DAYS-LIT             PIC X(36) VALUE
019500         "000031059090120151181212243273304334".
019600 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
019700     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
019800
019900 01  WS-ELAPSED-WORK.
020000     05  WS-START-DAYNUM             PIC 9(07) COMP-3.
020100     05  WS-SIGN-DAYNUM              PIC 9(07) COMP-3.
020200     05  WS-ELAPSED-DAYS             PIC S9(07) COMP-3.
020300     05  WS-START-SECS               PIC 9(05) COMP.
020400     05  WS-SIGN-SECS                PIC 9(05) COMP.
020500     05  WS-ELAPSED-SECS             PIC S9(09) COMP-3.
020600     05  WS-HH                       PIC 9(02) COMP.
020700     05  WS-MM                       PIC 9(02) COMP.
020800     05  WS-SS                       PIC 9(02) COMP.
020900     05  FILLER                      PIC X(06).
021000
021100 01  COUNTERS-AND-SWITCHES.
021200     05  RUNS-SIGNED                 PIC S9(07) COMP.
021300     05  RUNS-REJECTED-BAD-ORDER     PIC S9(05) COMP.
021400     05  FILLER                      PIC X(08).
021500
021600 77  WS-DATE                     PIC 9(06).
021700     77  SR-MAX-OUTCOMES              PIC 9(02) VALUE 10.         CR-1121 
021800
021900 COPY ABENDREC.
022000
022100 PROCEDURE DIVISION.
022200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300     PERFORM 200-BUILD-ONE-RESULT THRU 200-EXIT
022400         UNTIL NO-MORE-CALCRSLT.
022500     PERFORM 900-CLEANUP THRU 900-EXIT.
022600     MOVE ZERO TO RETURN-CODE.
022700     GOBACK.
022800
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     DISPLAY "******** BEGIN JOB RSKSIGN ********".
023200     ACCEPT WS-DATE FROM DATE.
023300     INITIALIZE COUNTERS-AND-SWITCHES, WS-CONTROL-FIELDS.
023400     OPEN INPUT CALCRSLT, CIVGOOD.
023500     OPEN OUTPUT SGNRSLT, SYSOUT.
023600     PERFORM 900-READ-CALCRSLT THRU 900-READ-CALCRSLT-EXIT.
023700     PERFORM 900-READ-CIVGOOD THRU 900-READ-CIVGOOD-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100*    200-BUILD-ONE-RESULT HANDLES ONE CR-RUN-ID GROUP OFF
024200*    CALCRSLT - COLLECT ITS MODEL OUTCOMES, PULL THE ENVELOPE
024300*    FIELDS OFF THE MATCHING CIVGOOD GROUP, THEN VALIDATE AND
024400*    WRITE (OR REJECT) THE ONE SIGNED-RESULT ROW FOR THE RUN.
024500 200-BUILD-ONE-RESULT.
024600     MOVE "200-BUILD-ONE-RESULT" TO PARA-NAME.
024700     MOVE CR-RUN-ID TO WS-HOLD-RUN-ID.
024800     INITIALIZE SGNRSLT-REC.
024900     MOVE WS-NEXT-SR-ID TO SR-ID.
025000     ADD 1 TO WS-NEXT-SR-ID.
025100     PERFORM 250-ADD-OUTCOME THRU 250-EXIT
025200         UNTIL NO-MORE-CALCRSLT
025300            OR CR-RUN-ID NOT = WS-HOLD-RUN-ID.
025400     PERFORM 300-ASSEMBLE-ENVELOPE THRU 300-EXIT.
025500     PERFORM 400-VALIDATE-AND-WRITE THRU 400-EXIT.
025600 200-EXIT.
025700     EXIT.
025800
025900*    250-ADD-OUTCOME - CR-1121.  MORE THAN SR-MAX-OUTCOMES
026000*    MODEL RESULTS FOR ONE RUN IS A CONFIGURATION PROBLEM (THE
026100*    TABLE NEEDS RESIZING), NOT A DAILY DATA CONDITION, SO IT
026200*    ABENDS RATHER THAN SILENTLY TRUNCATING THE AUDIT RECORD.
026300 250-ADD-OUTCOME.
026400     ADD 1 TO SR-OUTCOME-COUNT.
026500     IF SR-OUTCOME-COUNT > SR-MAX-OUTCOMES                        CR-1121 
026600         MOVE "TOO MANY MODEL OUTCOMES FOR ONE RUN" TO ABEND-REASON
026700         GO TO 1000-ABEND-RTN.
026800     MOVE CR-MODEL-NAME TO
026900         SR-OUTCOME-MODEL-NAME(SR-OUTCOME-COUNT).
027000     MOVE CR-PROBABILITY TO
027100         SR-OUTCOME-VALUE(SR-OUTCOME-COUNT).
027200     PERFORM 900-READ-CALCRSLT THRU 900-READ-CALCRSLT-EXIT.
027300 250-EXIT.
027400     EXIT.
027500
027600*    300-ASSEMBLE-ENVELOPE SKIPS CIVGOOD FORWARD TO THE RUN'S
027700*    OWN GROUP (A RUN WHOSE MODELS WERE ALL REJECTED BY RSKCALC
027800*    NEVER APPEARS ON CALCRSLT AT ALL, SO CIVGOOD'S RUN NUMBERS
027900*    CAN RUN AHEAD OF CALCRSLT'S BY MORE THAN ONE GROUP AT A
028000*    TIME) THEN PULLS SR-INPUT-COUNT AND THE FOUR RESERVED
028100*    ENVELOPE KEYS OFF IT.
028200 300-ASSEMBLE-ENVELOPE.
028300     PERFORM 310-SKIP-CIVGOOD-TO-RUN THRU 310-EXIT.
028400     PERFORM 320-SCAN-ENVELOPE-GROUP THRU 320-EXIT
028500         UNTIL NO-MORE-CIVGOOD
028600            OR CIV-RUN-ID NOT = WS-HOLD-RUN-ID.
028700 300-EXIT.
028800     EXIT.
028900
029000 310-SKIP-CIVGOOD-TO-RUN.
029100     PERFORM 900-READ-CIVGOOD THRU 900-READ-CIVGOOD-EXIT
029200         UNTIL NO-MORE-CIVGOOD
029300            OR CIV-RUN-ID NOT LESS THAN WS-HOLD-RUN-ID.
029400 310-EXIT.
029500     EXIT.
029600
029700 320-SCAN-ENVELOPE-GROUP.
029800     ADD 1 TO SR-INPUT-COUNT.
029900     EVALUATE CIV-VAR-KEY
030000         WHEN "PATIENT-DFN"
030100             MOVE CIV-NUM-VALUE TO SR-PATIENT-DFN
030200         WHEN "CPT-CODE"
030300             MOVE CIV-TEXT-VALUE(1:5) TO SR-CPT-CODE
030400         WHEN "START-TIMESTAMP"
030500             MOVE CIV-TEXT-VALUE(1:8) TO SR-START-DTE
030600             MOVE CIV-TEXT-VALUE(9:6) TO SR-START-TME
030700         WHEN "SIGN-TIMESTAMP"
030800             MOVE CIV-TEXT-VALUE(1:8) TO SR-SIGN-DTE
030900             MOVE CIV-TEXT-VALUE(9:6) TO SR-SIGN-TME
031000         WHEN OTHER
031100             CONTINUE
031200     END-EVALUATE.
031300     PERFORM 900-READ-CIVGOOD THRU 900-READ-CIVGOOD-EXIT.
031400 320-EXIT.
031500     EXIT.
031600
031700*    400-VALIDATE-AND-WRITE - SR-SIGNATURE-TIMESTAMP MUST NOT BE
031800*    BEFORE SR-START-TIMESTAMP.  THE TWO ARE THE SAME SHAPE
031900*    (CCYYMMDDHHMMSS) SO A STRAIGHT GROUP COMPARE PROVES THE
032000*    ORDER; A BAD-ORDER RUN IS A CORRUPT RUN AND IS COUNTED AND
032100*    SKIPPED, NOT ABENDED - THE JOB STILL HAS TO FINISH SIGNING
032200*    EVERY OTHER RUN IN THE BATCH.
032300 400-VALIDATE-AND-WRITE.
032400     MOVE SPACE TO WS-ORDER-SW.
032500     IF SR-SIGNATURE-TIMESTAMP < SR-START-TIMESTAMP
032600         MOVE "Y" TO WS-ORDER-SW.
032700     IF WS-ORDER-IS-BAD
032800         ADD 1 TO RUNS-REJECTED-BAD-ORDER
032900     ELSE
033000         PERFORM 420-CALC-SECONDS-TO-SIGN THRU 420-EXIT
033100         WRITE SGNRSLT-REC
033200         ADD 1 TO RUNS-SIGNED.
033300 400-EXIT.
033400     EXIT.
033500
033600*    420-CALC-SECONDS-TO-SIGN - CR-1180.  A DAY NUMBER IS
033700*    COMPUTED FOR BOTH TIMESTAMPS SO THE ELAPSED-SECONDS MATH
033800*    IS RIGHT EVEN WHEN SIGNATURE FALLS ON A LATER CALENDAR DAY
033900*    THAN THE START OF THE CALCULATION.
034000 420-CALC-SECONDS-TO-SIGN.
034100     MOVE SR-START-DTE(1:4) TO WS-DC-YEAR.
034200     MOVE SR-START-DTE(5:2) TO WS-DC-MONTH.
034300     MOVE SR-START-DTE(7:2) TO WS-DC-DAY.
034400     PERFORM 450-CALC-DAY-NUMBER THRU 450-EXIT.
034500     MOVE WS-DC-DAYNUM TO WS-START-DAYNUM.
034600     MOVE SR-SIGN-DTE(1:4) TO WS-DC-YEAR.
034700     MOVE SR-SIGN-DTE(5:2) TO WS-DC-MONTH.
034800     MOVE SR-SIGN-DTE(7:2) TO WS-DC-DAY.
034900     PERFORM 450-CALC-DAY-NUMBER THRU 450-EXIT.
035000     MOVE WS-DC-DAYNUM TO WS-SIGN-DAYNUM.
035100     COMPUTE WS-ELAPSED-DAYS = WS-SIGN-DAYNUM - WS-START-DAYNUM.
035200     MOVE SR-START-TME(1:2) TO WS-HH.
035300     MOVE SR-START-TME(3:2) TO WS-MM.
035400     MOVE SR-START-TME(5:2) TO WS-SS.
035500     COMPUTE WS-START-SECS =
035600         (WS-HH * 3600) + (WS-MM * 60) + WS-SS.
035700     MOVE SR-SIGN-TME(1:2) TO WS-HH.
035800     MOVE SR-SIGN-TME(3:2) TO WS-MM.
035900     MOVE SR-SIGN-TME(5:2) TO WS-SS.
036000     COMPUTE WS-SIGN-SECS =
036100         (WS-HH * 3600) + (WS-MM * 60) + WS-SS.
036200     COMPUTE WS-ELAPSED-SECS =
036300         (WS-ELAPSED-DAYS * 86400) + WS-SIGN-SECS - WS-START-SECS.
036400     MOVE WS-ELAPSED-SECS TO SR-SECONDS-TO-SIGN.
036500 420-EXIT.
036600     EXIT.
036700
036800 450-CALC-DAY-NUMBER.
036900     COMPUTE WS-DC-DAYNUM =
037000         (365 * WS-DC-YEAR) + ((WS-DC-YEAR - 1) / 4)
037100             - ((WS-DC-YEAR - 1) / 100) + ((WS-DC-YEAR - 1) / 400)
037200             + WS-CUM-DAYS(WS-DC-MONTH) + WS-DC-DAY.
037300     DIVIDE WS-DC-YEAR BY 4 GIVING WS-DC-Q REMAINDER WS-DC-REM4.
037400     DIVIDE WS-DC-YEAR BY 100 GIVING WS-DC-Q REMAINDER WS-DC-REM100.
037500     DIVIDE WS-DC-YEAR BY 400 GIVING WS-DC-Q REMAINDER WS-DC-REM400.
037600     IF WS-DC-REM4 = 0 AND (WS-DC-REM100 NOT = 0 OR WS-DC-REM400 = 0)
037700         MOVE "Y" TO WS-DC-LEAP-SW
037800     ELSE
037900         MOVE "N" TO WS-DC-LEAP-SW.
038000     IF WS-DC-IS-LEAP-YEAR AND WS-DC-MONTH > 2
038100         ADD 1 TO WS-DC-DAYNUM.
038200 450-EXIT.
038300     EXIT.
038400
038500 900-READ-CALCRSLT.
038600     READ CALCRSLT
038700         AT END
038800         MOVE "N" TO MORE-CALCRSLT-SW
038900         GO TO 900-READ-CALCRSLT-EXIT
039000     END-READ.
039100 900-READ-CALCRSLT-EXIT.
039200     EXIT.
039300
039400 900-READ-CIVGOOD.
039500     IF NO-MORE-CIVGOOD
039600         GO TO 900-READ-CIVGOOD-EXIT.
039700     READ CIVGOOD
039800         AT END
039900         MOVE "N" TO MORE-CIVGOOD-SW
040000         GO TO 900-READ-CIVGOOD-EXIT
040100     END-READ.
040200 900-READ-CIVGOOD-EXIT.
040300     EXIT.
040400
040500 900-CLEANUP.
040600     MOVE "900-CLEANUP" TO PARA-NAME.
040700     CLOSE CALCRSLT, CIVGOOD, SGNRSLT, SYSOUT.
040800     DISPLAY "** SIGNED RESULTS WRITTEN **".
040900     DISPLAY RUNS-SIGNED.
041000     DISPLAY "** RUNS REJECTED - SIGNATURE BEFORE START **".
041100     DISPLAY RUNS-REJECTED-BAD-ORDER.
041200     DISPLAY "******** NORMAL END OF JOB RSKSIGN ********".
041300 900-EXIT.
041400     EXIT.
041500
041600 1000-ABEND-RTN.
041700     WRITE SYSOUT-REC FROM ABEND-REC.
041800     CLOSE CALCRSLT, CIVGOOD, SGNRSLT, SYSOUT.
041900     DISPLAY "*** ABNORMAL END OF JOB - RSKSIGN ***" UPON CONSOLE.
042000     DIVIDE ZERO-VAL INTO ONE-VAL.
